000100*----------------------------------------------------------------*
000200* TDOWTOD  - LAYOUT DEL REGISTRO MAESTRO DE TAREAS (TODO-RECORD) *
000300*            LONGITUD FIJA 3648 POSICIONES - VER TDOB001/TDOB002 *
000400*----------------------------------------------------------------*
000500 01  TODO-RECORD.
000600     05  TODO-ID                     PIC 9(09).
000700     05  TODO-TITLE                  PIC X(100).
000800     05  TODO-DESC                   PIC X(500).
000900     05  TODO-COMPLETED              PIC X(01).
001000         88  TODO-IS-COMPLETE                 VALUE 'Y'.
001100         88  TODO-IS-PENDING                  VALUE 'N'.
001200     05  TODO-CREATED-TS             PIC X(19).
001300     05  TODO-UPDATED-TS             PIC X(19).
001400     05  TODO-ISO8583                PIC X(1000).
001500     05  TODO-ISO8583-MSG            PIC X(2000).
001600*--- REDEFINICION PARA DESGLOSAR FECHA/HORA DE CREACION ----------*
001700 01  TODO-CREATED-BRK  REDEFINES  TODO-RECORD.
001800     05  FILLER                      PIC X(09).
001900     05  FILLER                      PIC X(100).
002000     05  FILLER                      PIC X(500).
002100     05  FILLER                      PIC X(01).
002200     05  TODOB-CREADO-FECHA          PIC X(10).
002300     05  FILLER                      PIC X(01).
002400     05  TODOB-CREADO-HORA           PIC X(08).
002500     05  FILLER                      PIC X(3019).
002600*--- REDEFINICION PARA DESGLOSAR FECHA/HORA DE ACTUALIZACION -----*
002700 01  TODO-UPDATED-BRK  REDEFINES  TODO-RECORD.
002800     05  FILLER                      PIC X(629).
002900     05  TODOB-ACTUAL-FECHA          PIC X(10).
003000     05  FILLER                      PIC X(01).
003100     05  TODOB-ACTUAL-HORA           PIC X(08).
003200     05  FILLER                      PIC X(3000).
