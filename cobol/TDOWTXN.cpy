000100*----------------------------------------------------------------*
000200* TDOWTXN  - LAYOUT DE LA TRANSACCION DE MANTENIMIENTO (TXN-REC) *
000300*            LONGITUD FIJA 1611 POSICIONES - VER TDOB001         *
000400*----------------------------------------------------------------*
000500 01  TXN-RECORD.
000600     05  TXN-ACTION                  PIC X(01).
000700         88  TXN-ES-ALTA                      VALUE 'A'.
000800         88  TXN-ES-MODIFICA                  VALUE 'U'.
000900         88  TXN-ES-COMPLETA                  VALUE 'C'.
001000         88  TXN-ES-ELIMINA                   VALUE 'D'.
001100     05  TXN-ID                      PIC 9(09).
001200     05  TXN-TITLE                   PIC X(100).
001300     05  TXN-DESC                    PIC X(500).
001400     05  TXN-COMPLETED               PIC X(01).
001500     05  TXN-ISO8583                 PIC X(1000).
