000100*----------------------------------------------------------------*
000200* TDOLCAMP - BUSQUEDA SECUENCIAL EN TDOT-CAMPO-ENTRY (TDOTCAMP)  *
000300*            BUSQUEDA LINEAL, ESTILO ESTANDAR DEL AREA.          *
000400*            RECIBE WX-CAMPO-BUSCADO, DEVUELVE WX-SW-FOUND-CAMPO *
000500*            EN 'S'/'N' Y, SI ENCONTRO, EL SUBINDICE EN TDOT-IX. *
000600*----------------------------------------------------------------*
000700 TDOL-BUSCAR-CAMPO.
000800     MOVE ZERO                   TO TDOT-IX.
000900     MOVE 'N'                    TO WX-SW-FOUND-CAMPO.
001000 TDOL-BUSCAR-CAMPO-010.
001100     ADD 1                       TO TDOT-IX.
001200     IF TDOT-IX > TDOT-CAMPO-MAX
001300        GO TO TDOL-BUSCAR-CAMPO-EXIT
001400     END-IF.
001500     IF FLD-NUMBER (TDOT-IX) = WX-CAMPO-BUSCADO
001600        MOVE 'S'                 TO WX-SW-FOUND-CAMPO
001700        GO TO TDOL-BUSCAR-CAMPO-EXIT
001800     END-IF.
001900     GO TO TDOL-BUSCAR-CAMPO-010.
002000 TDOL-BUSCAR-CAMPO-EXIT.
002100     EXIT.
