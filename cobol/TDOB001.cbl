000100*****************************************************************
000200*   * TDO2211 04/11/94 RVCH PROYECTO SISTEMA DE TAREAS (TDO)     *
000300*****************************************************************
000400*IDAPL*TDO
000500*OBJET************************************************************
000600*OBJET*** PROCESO MANTENIMIENTOYCONSULTADETAREAS                **
000700*OBJET************************************************************
000800*=======================*
000900       IDENTIFICATION DIVISION.
001000*=======================*
001100       PROGRAM-ID. TDOB001.
001200       AUTHOR. R VILCA CH.
001300       INSTALLATION. TDO - CENTRO DE COMPUTO.
001400       DATE-WRITTEN. 04/11/94.
001500       DATE-COMPILED.
001600       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 04/11/94 RVCH TDO-0001 VERSION INICIAL. ALTA/BAJA/MODIFICA Y   *
002100*               COMPLETA TAREAS, LISTA PENDIENTES Y COMPLETADAS. *
002200* 18/11/94 RVCH TDO-0003 SE INCORPORA EL LISTADO POR TITULO      *
002300*               (BUSQUEDA PARCIAL, SIN DISTINGUIR MAYUSCULAS).   *
002400* 02/12/94 RVCH TDO-0004 SE ENRIQUECE TODO-ISO8583-MSG LLAMANDO  *
002500*               A ISOP001 AL DAR DE ALTA O MODIFICAR LA TAREA.   *
002600* 14/01/95 MQCS TDO-0009 PASADA FINAL DE ENRIQUECIMIENTO SOBRE   *
002700*               EL MAESTRO COMPLETO (REGISTROS NO TOCADOS POR    *
002800*               NINGUNA TRANSACCION DE ESTA CORRIDA).            *
002900* 09/03/95 MQCS TDO-0012 SE AGREGA SELLO DE FECHA/HORA A ALTA Y  *
003000*               MODIFICACION DE TAREAS (VER TAMBIEN TDOB002).    *
003100* 06/06/95 RVCH TDO-0015 SE AGREGA EL REPORTE RESUMEN (TDORPT)   *
003200*               CON ENCABEZADO, ESTADISTICAS Y LISTADOS.         *
003300* 30/07/96 JLPZ TDO-0018 SE AGREGA VENTANA DE SIGLO PARA EL ANIO *
003400*               DEL SELLO DE ACTUALIZACION (VER TAMBIEN TDOB002).*
003500* 09/09/98 RVCH TDO-0030 REVISION Y2K - LA VENTANA DE SIGLO      *
003600*               (CORTE EN EL ANIO 50) SE REVISO Y QUEDA CONFORME.*
003700* 03/02/99 MQCS TDO-0031 CIERRE DEFINITIVO REVISION Y2K - SIN    *
003800*               CAMBIOS DE CODIGO, SOLO PRUEBAS DE REGRESION.    *
003900* 14/05/01 JLPZ TDO-0039 SE AMPLIA LA CAPACIDAD DEL MAESTRO EN   *
004000*               MEMORIA DE 100 A 200 TAREAS (PEDIDO DE USUARIOS).*
004100* 02/04/03 RVCH TDO-0045 LA BUSQUEDA POR TITULO SOLO             *
004200*               COMPARABA LOS PRIMEROS 60 CARACTERES DEL         *
004300*               TITULO CONTRA LA CADENA BUSCADA; AHORA SE        *
004400*               EXPLORA EL TITULO COMPLETO (100 POSICIONES).     *
004500*               EL RECORTE A 60 QUEDA SOLO PARA RPTD-TITULO.     *
004600* 08/04/03 JLPZ TDO-0046 EN MODIFICA, UN TXN-COMPLETED           *
004700*               EN BLANCO DEJABA INTACTO EL FLAG DEL MAESTRO     *
004800*               SIN AVISO; SE RECHAZA LA TRANSACCION (EL         *
004900*               DEFAULT A N ES EXCLUSIVO DEL ALTA).              *
005000*----------------------------------------------------------------*
005100*====================*
005200       ENVIRONMENT DIVISION.
005300*====================*
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT  TASK-MASTER-FILE  ASSIGN TO  TDOMSTR
006000                   FILE STATUS  IS  WK-FS-MASTER.
006100           SELECT  TASK-TXN-FILE     ASSIGN TO  TDOTRAN
006200                   FILE STATUS  IS  WK-FS-TXN.
006300           SELECT  TASK-RPT-FILE     ASSIGN TO  TDORPT
006400                   FILE STATUS  IS  WK-FS-RPT.
006500*=============*
006600       DATA DIVISION.
006700*=============*
006800       FILE SECTION.
006900*----------------------------------------------------------------*
007000* MAESTRO DE TAREAS - LAYOUT EN TDOWTOD (VER TAMBIEN TDOB002)    *
007100*----------------------------------------------------------------*
007200       FD  TASK-MASTER-FILE
007300           LABEL RECORDS ARE STANDARD.
007400           COPY TDOWTOD.
007500*----------------------------------------------------------------*
007600* TRANSACCIONES DE MANTENIMIENTO - LAYOUT EN TDOWTXN             *
007700*----------------------------------------------------------------*
007800       FD  TASK-TXN-FILE
007900           LABEL RECORDS ARE STANDARD.
008000           COPY TDOWTXN.
008100*----------------------------------------------------------------*
008200* REPORTE RESUMEN - LAYOUT EN TDOWRPT                            *
008300*----------------------------------------------------------------*
008400       FD  TASK-RPT-FILE
008500           LABEL RECORDS ARE STANDARD.
008600           COPY TDOWRPT.
008700       WORKING-STORAGE SECTION.
008800*=======================*
008900*--- STATUS DE ARCHIVOS -----------------------------------------*
009000       01  WK-FS-MASTER               PIC X(02)  VALUE SPACES.
009100           88  WK-FS-MASTER-OK                    VALUE '00'.
009200       01  WK-FS-TXN                  PIC X(02)  VALUE SPACES.
009300           88  WK-FS-TXN-OK                       VALUE '00'.
009400       01  WK-FS-RPT                  PIC X(02)  VALUE SPACES.
009500           88  WK-FS-RPT-OK                       VALUE '00'.
009600*--- SWITCHES DE FIN DE ARCHIVO ---------------------------------*
009700       01  WK-SWITCHES.
009800           02  WK-SW-EOF-MASTER       PIC X(01)  VALUE 'N'.
009900               88  WK-EOF-MASTER                 VALUE 'S'.
010000           02  WK-SW-EOF-TXN          PIC X(01)  VALUE 'N'.
010100               88  WK-EOF-TXN                    VALUE 'S'.
010200           02  WK-SW-VALIDO           PIC X(01)  VALUE 'S'.
010300               88  WK-TXN-VALIDA                 VALUE 'S'.
010400           02  WK-SW-FOUND-ID         PIC X(01)  VALUE 'N'.
010500               88  WK-ID-ENCONTRADO               VALUE 'S'.
010600           02  FILLER                 PIC X(05)  VALUE SPACES.
010700*--- CONTADORES Y SUBINDICES (TODOS COMP, VER NORMA TDO) --------*
010800       01  WK-CONTROL-GENERAL.
010900           02  WK-IX                  PIC 9(04)  COMP VALUE ZERO.
011000           02  WK-IX-FOUND            PIC 9(04)  COMP VALUE ZERO.
011100           02  WK-CANT-MAESTRO        PIC 9(04)  COMP VALUE ZERO.
011200           02  WK-MAX-ID              PIC 9(09)  COMP VALUE ZERO.
011300           02  WK-CONT-LEIDAS         PIC 9(05)  COMP VALUE ZERO.
011400           02  WK-CONT-ALTAS          PIC 9(05)  COMP VALUE ZERO.
011500           02  WK-CONT-MODIFICAS      PIC 9(05)  COMP VALUE ZERO.
011600           02  WK-CONT-COMPLETAS      PIC 9(05)  COMP VALUE ZERO.
011700           02  WK-CONT-ELIMINAS       PIC 9(05)  COMP VALUE ZERO.
011800           02  WK-CONT-RECHAZADAS     PIC 9(05)  COMP VALUE ZERO.
011900           02  WK-CONT-COMPLETADOS    PIC 9(05)  COMP VALUE ZERO.
012000           02  WK-CONT-PENDIENTES     PIC 9(05)  COMP VALUE ZERO.
012100           02  FILLER                 PIC X(06)  VALUE SPACES.
012200*--- FECHA Y HORA DEL SISTEMA (SELLO DE ACTUALIZACION) ----------*
012300       01  WK-FECHA-SISTEMA           PIC 9(06)  VALUE ZERO.
012400       01  WK-FECHA-SISTEMA-BRK  REDEFINES  WK-FECHA-SISTEMA.
012500           02  WK-FS-AA               PIC 9(02).
012600           02  WK-FS-MM               PIC 9(02).
012700           02  WK-FS-DD               PIC 9(02).
012800       01  WK-HORA-SISTEMA            PIC 9(08)  VALUE ZERO.
012900       01  WK-HORA-SISTEMA-BRK  REDEFINES  WK-HORA-SISTEMA.
013000           02  WK-HS-HH               PIC 9(02).
013100           02  WK-HS-MI               PIC 9(02).
013200           02  WK-HS-SS               PIC 9(02).
013300           02  WK-HS-CC               PIC 9(02).
013400       01  WK-SIGLO                   PIC X(02)  VALUE SPACES.
013500       01  WK-TIMESTAMP               PIC X(19)  VALUE SPACES.
013600*--- PARAMETRO DE BUSQUEDA POR TITULO (OPCIONAL, VIA SYSIN) -----*
013700       01  WK-BUSQUEDA-TITULO         PIC X(60)  VALUE SPACES.
013800       01  WK-TITULO-MAYUS            PIC X(100) VALUE SPACES.
013900       01  WK-BUSQUEDA-MAYUS          PIC X(60)  VALUE SPACES.
014000       01  WK-CONVERT-FIELD           PIC X(100) VALUE SPACES.
014100       01  WK-SW-CONTIENE             PIC X(01)  VALUE 'N'.
014200       01  WK-BUSQ-LEN                PIC 9(02)  COMP VALUE ZERO.
014300       01  WK-BUSQ-POS                PIC 9(02)  COMP VALUE ZERO.
014400       01  WK-BUSQ-MAXPOS             PIC S9(03) COMP VALUE ZERO.
014500*--- MAESTRO DE TAREAS EN MEMORIA - CAPACIDAD 200 REGISTROS -----*
014600*    TABLA DE MENSAJES EN MEMORIA, FORMATO WT01 ESTANDAR         *
014700       01  WK-MAESTRO-TABLA.
014800           02  WK-M-ENTRY  OCCURS  00200  TIMES.
014900               04  WK-M-ID              PIC 9(09).
015000               04  WK-M-TITLE           PIC X(100).
015100               04  WK-M-DESC            PIC X(500).
015200               04  WK-M-COMPLETED       PIC X(01).
015300               04  WK-M-CREATED-TS      PIC X(19).
015400               04  WK-M-UPDATED-TS      PIC X(19).
015500               04  WK-M-ISO8583         PIC X(1000).
015600               04  WK-M-ISO8583-MSG     PIC X(2000).
015700               04  WK-M-ACTIVO          PIC X(01)  VALUE 'S'.
015800                   88  WK-M-ES-ACTIVO             VALUE 'S'.
015900                   88  WK-M-ES-BORRADO            VALUE 'N'.
016000*--- CONTADOR DE ENTRADAS EDITADO PARA DISPLAY ------------------*
016100       01  WK-CONTADOR-EDIT           PIC ZZZZ9.
016200*--- MENSAJES DE LA CORRIDA DE MANTENIMIENTO (SYSOUT) -----------*
016300       01  WT01-TABLA-MENSAJES.
016400           02  FILLER                  PIC X(64)  VALUE
016500                '001*TRANSACCION APLICADA CORRECTAMENTE
016600-              '-TDOB001 '.
016700           02  FILLER                  PIC X(64)  VALUE
016800                '002*ID DE TAREA NO ENCONTRADO - NOT FOUND
016900-              '-TDOB001 '.
017000           02  FILLER                  PIC X(64)  VALUE
017100                '003*TAREA ELIMINADA CON EXITO
017200-              '-TDOB001 '.
017300           02  FILLER                  PIC X(64)  VALUE
017400                '004*TITULO DE TAREA EN BLANCO - RECHAZADA
017500-              '-TDOB001 '.
017600           02  FILLER                  PIC X(64)  VALUE
017700                '005*INDICADOR COMPLETED INVALIDO - RECHAZADA
017800-              '-TDOB001 '.
017900           02  FILLER                  PIC X(64)  VALUE
018000                '006*CAPACIDAD DEL MAESTRO EN MEMORIA EXCEDIDA
018100-              '-TDOB001 '.
018200       01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
018300           02  FILLER  OCCURS  6  TIMES.
018400               04  WT01-COD-MSG        PIC 9(03).
018500               04  FILLER              PIC X(01).
018600               04  WT01-TXT-MSG.
018700                   06  WT01-MSG-DSC    PIC X(51).
018800                   06  WT01-MSG-PRG    PIC X(09).
018900*------------------*
019000       PROCEDURE DIVISION.
019100*------------------*
019200           PERFORM  1000-INICIAR-RUTINA.
019300           PERFORM  2000-CARGAR-MAESTRO  THRU  2000-EXIT.
019400           PERFORM  3900-PROCESAR-TRANSACCIONES THRU 3900-EXIT.
019500           PERFORM  5000-ENRIQUECER-PENDIENTES THRU 5000-EXIT.
019600           PERFORM  6000-PASADA-CONSULTA THRU 6000-EXIT.
019700           PERFORM  7000-REGRABAR-MAESTRO THRU 7000-EXIT.
019800           PERFORM  9000-TERMINAR-RUTINA.
019900*--------------*
020000       1000-INICIAR-RUTINA.
020100*--------------*
020200           ACCEPT  WK-FECHA-SISTEMA  FROM  DATE.
020300           ACCEPT  WK-HORA-SISTEMA   FROM  TIME.
020400           IF  WK-FS-AA < 50
020500               MOVE  '20'              TO  WK-SIGLO
020600           ELSE
020700               MOVE  '19'              TO  WK-SIGLO
020800           END-IF.
020900           STRING  WK-SIGLO  WK-FS-AA '-' WK-FS-MM '-' WK-FS-DD
021000                   ' '  WK-HS-HH  ':'  WK-HS-MI  ':'  WK-HS-SS
021100                   DELIMITED BY SIZE  INTO  WK-TIMESTAMP
021200           END-STRING.
021300           ACCEPT  WK-BUSQUEDA-TITULO  FROM  CONSOLE.
021400           OPEN  INPUT   TASK-MASTER-FILE.
021500           OPEN  INPUT   TASK-TXN-FILE.
021600           OPEN  OUTPUT  TASK-RPT-FILE.
021700*-------------------------*
021800       2000-CARGAR-MAESTRO.
021900*-------------------------*
022000           MOVE  ZERO                  TO  WK-CANT-MAESTRO.
022100           MOVE  ZERO                  TO  WK-MAX-ID.
022200       2000-CARGAR-MAESTRO-010.
022300           READ  TASK-MASTER-FILE
022400               AT END
022500                   MOVE  'S'           TO  WK-SW-EOF-MASTER
022600                   GO TO  2000-EXIT
022700           END-READ.
022800           IF  WK-CANT-MAESTRO >= 00200
022900               DISPLAY  WT01-TXT-MSG (6)
023000               GO TO  2000-EXIT
023100           END-IF.
023200           ADD  1                      TO  WK-CANT-MAESTRO.
023300           MOVE  WK-CANT-MAESTRO       TO  WK-IX.
023400           MOVE  TODO-ID               TO  WK-M-ID (WK-IX).
023500           MOVE  TODO-TITLE            TO  WK-M-TITLE (WK-IX).
023600           MOVE  TODO-DESC             TO  WK-M-DESC (WK-IX).
023700           MOVE  TODO-COMPLETED        TO
023800                                       WK-M-COMPLETED (WK-IX).
023900           MOVE  TODO-CREATED-TS       TO
024000                                       WK-M-CREATED-TS (WK-IX).
024100           MOVE  TODO-UPDATED-TS       TO
024200                                       WK-M-UPDATED-TS (WK-IX).
024300           MOVE  TODO-ISO8583          TO  WK-M-ISO8583 (WK-IX).
024400           MOVE  TODO-ISO8583-MSG      TO
024500                                       WK-M-ISO8583-MSG (WK-IX).
024600           MOVE  'S'                   TO  WK-M-ACTIVO (WK-IX).
024700           IF  TODO-ID > WK-MAX-ID
024800               MOVE  TODO-ID           TO  WK-MAX-ID
024900           END-IF.
025000           GO TO  2000-CARGAR-MAESTRO-010.
025100       2000-EXIT.
025200           CLOSE  TASK-MASTER-FILE.
025300*---------------------------------*
025400       3900-PROCESAR-TRANSACCIONES.
025500*---------------------------------*
025600           MOVE  ZERO                  TO  WK-CONT-LEIDAS.
025700           MOVE  ZERO                  TO  WK-CONT-ALTAS.
025800           MOVE  ZERO                  TO  WK-CONT-MODIFICAS.
025900           MOVE  ZERO                  TO  WK-CONT-COMPLETAS.
026000           MOVE  ZERO                  TO  WK-CONT-ELIMINAS.
026100           MOVE  ZERO                  TO  WK-CONT-RECHAZADAS.
026200       3900-PROCESAR-TRANSACCIONES-010.
026300           READ  TASK-TXN-FILE
026400               AT END
026500                   MOVE  'S'           TO  WK-SW-EOF-TXN
026600                   GO TO  3900-EXIT
026700           END-READ.
026800           ADD  1                      TO  WK-CONT-LEIDAS.
026900           PERFORM  4000-APLICAR-TRANSACCION THRU 4000-EXIT.
027000           GO TO  3900-PROCESAR-TRANSACCIONES-010.
027100       3900-EXIT.
027200           CLOSE  TASK-TXN-FILE.
027300*----------------------------*
027400       4000-APLICAR-TRANSACCION.
027500*----------------------------*
027600           IF  TXN-ES-ALTA
027700               PERFORM  4010-TXN-ALTA THRU 4010-EXIT
027800           ELSE
027900           IF  TXN-ES-MODIFICA
028000               PERFORM  4020-TXN-MODIFICAR THRU 4020-EXIT
028100           ELSE
028200           IF  TXN-ES-COMPLETA
028300               PERFORM  4030-TXN-COMPLETAR THRU 4030-EXIT
028400           ELSE
028500           IF  TXN-ES-ELIMINA
028600               PERFORM  4040-TXN-ELIMINAR THRU 4040-EXIT
028700           ELSE
028800               ADD  1                  TO  WK-CONT-RECHAZADAS
028900               DISPLAY  'TDOB001 - ACCION DE TRANSACCION '
029000                        'DESCONOCIDA: '  TXN-ACTION
029100           END-IF
029200           END-IF
029300           END-IF
029400           END-IF.
029500       4000-EXIT.
029600           EXIT.
029700*----------------*
029800       4010-TXN-ALTA.
029900*----------------*
030000           PERFORM  3000-VALIDAR-TODO THRU 3000-EXIT.
030100           IF  NOT  WK-TXN-VALIDA
030200               ADD  1                  TO  WK-CONT-RECHAZADAS
030300               GO TO  4010-EXIT
030400           END-IF.
030500           IF  WK-CANT-MAESTRO >= 00200
030600               DISPLAY  WT01-TXT-MSG (6)
030700               ADD  1                  TO  WK-CONT-RECHAZADAS
030800               GO TO  4010-EXIT
030900           END-IF.
031000           ADD  1                      TO  WK-MAX-ID.
031100           ADD  1                      TO  WK-CANT-MAESTRO.
031200           MOVE  WK-CANT-MAESTRO       TO  WK-IX.
031300           MOVE  WK-MAX-ID             TO  WK-M-ID (WK-IX).
031400           MOVE  TXN-TITLE             TO  WK-M-TITLE (WK-IX).
031500           MOVE  TXN-DESC              TO  WK-M-DESC (WK-IX).
031600           IF  TXN-COMPLETED = 'Y' OR TXN-COMPLETED = 'N'
031700               MOVE  TXN-COMPLETED     TO  WK-M-COMPLETED (WK-IX)
031800           ELSE
031900               MOVE  'N'               TO  WK-M-COMPLETED (WK-IX)
032000           END-IF.
032100           MOVE  WK-TIMESTAMP          TO
032200                                       WK-M-CREATED-TS (WK-IX).
032300           MOVE  SPACES                TO
032400                                       WK-M-UPDATED-TS (WK-IX).
032500           MOVE  TXN-ISO8583           TO  WK-M-ISO8583 (WK-IX).
032600           MOVE  SPACES                TO
032700                                       WK-M-ISO8583-MSG (WK-IX).
032800           MOVE  'S'                   TO  WK-M-ACTIVO (WK-IX).
032900           IF  TXN-ISO8583  NOT =  SPACES
033000               PERFORM  4050-ENRIQUECER-ISO THRU 4050-EXIT
033100           END-IF.
033200           ADD  1                      TO  WK-CONT-ALTAS.
033300           DISPLAY  WT01-TXT-MSG (1)  ' ID '  WK-MAX-ID.
033400       4010-EXIT.
033500           EXIT.
033600*----------------------*
033700       4020-TXN-MODIFICAR.
033800*----------------------*
033900           PERFORM  4900-BUSCAR-POR-ID THRU 4900-EXIT.
034000           IF  NOT  WK-ID-ENCONTRADO
034100               ADD  1                  TO  WK-CONT-RECHAZADAS
034200               DISPLAY  WT01-TXT-MSG (2)  ' ID '  TXN-ID
034300               GO TO  4020-EXIT
034400           END-IF.
034500           PERFORM  3000-VALIDAR-TODO THRU 3000-EXIT.
034600           IF  NOT  WK-TXN-VALIDA
034700               ADD  1                  TO  WK-CONT-RECHAZADAS
034800               GO TO  4020-EXIT
034900           END-IF.
035000           IF  TXN-COMPLETED = SPACE
035100               DISPLAY  WT01-TXT-MSG (5)
035200               ADD  1                  TO  WK-CONT-RECHAZADAS
035300               GO TO  4020-EXIT
035400           END-IF.
035500           MOVE  TXN-TITLE             TO
035600                               WK-M-TITLE (WK-IX-FOUND).
035700           MOVE  TXN-DESC              TO
035800                               WK-M-DESC (WK-IX-FOUND).
035900           IF  TXN-COMPLETED = 'Y' OR TXN-COMPLETED = 'N'
036000               MOVE  TXN-COMPLETED     TO
036100                               WK-M-COMPLETED (WK-IX-FOUND)
036200           END-IF.
036300           MOVE  WK-TIMESTAMP          TO
036400                               WK-M-UPDATED-TS (WK-IX-FOUND).
036500           IF  TXN-ISO8583  NOT =  SPACES
036600               MOVE  TXN-ISO8583       TO
036700                               WK-M-ISO8583 (WK-IX-FOUND)
036800               MOVE  WK-IX-FOUND       TO  WK-IX
036900               PERFORM  4050-ENRIQUECER-ISO THRU 4050-EXIT
037000           END-IF.
037100           ADD  1                      TO  WK-CONT-MODIFICAS.
037200           DISPLAY  WT01-TXT-MSG (1)  ' ID '  TXN-ID.
037300       4020-EXIT.
037400           EXIT.
037500*----------------------*
037600       4030-TXN-COMPLETAR.
037700*----------------------*
037800           PERFORM  4900-BUSCAR-POR-ID THRU 4900-EXIT.
037900           IF  NOT  WK-ID-ENCONTRADO
038000               ADD  1                  TO  WK-CONT-RECHAZADAS
038100               DISPLAY  WT01-TXT-MSG (2)  ' ID '  TXN-ID
038200               GO TO  4030-EXIT
038300           END-IF.
038400           MOVE  'Y'                   TO
038500                               WK-M-COMPLETED (WK-IX-FOUND).
038600           MOVE  WK-TIMESTAMP          TO
038700                               WK-M-UPDATED-TS (WK-IX-FOUND).
038800           ADD  1                      TO  WK-CONT-COMPLETAS.
038900           DISPLAY  WT01-TXT-MSG (1)  ' ID '  TXN-ID.
039000       4030-EXIT.
039100           EXIT.
039200*---------------------*
039300       4040-TXN-ELIMINAR.
039400*---------------------*
039500           PERFORM  4900-BUSCAR-POR-ID THRU 4900-EXIT.
039600           IF  NOT  WK-ID-ENCONTRADO
039700               ADD  1                  TO  WK-CONT-RECHAZADAS
039800               DISPLAY  WT01-TXT-MSG (2)  ' ID '  TXN-ID
039900               GO TO  4040-EXIT
040000           END-IF.
040100           MOVE  'N'                   TO
040200                               WK-M-ACTIVO (WK-IX-FOUND).
040300           ADD  1                      TO  WK-CONT-ELIMINAS.
040400           DISPLAY  WT01-TXT-MSG (3)  ' ID '  TXN-ID.
040500       4040-EXIT.
040600           EXIT.
040700*---------------------*
040800       4050-ENRIQUECER-ISO.
040900*---------------------*
041000           CALL  'ISOP001'  USING  WK-M-ISO8583 (WK-IX)
041100                                    WK-M-ISO8583-MSG (WK-IX).
041200       4050-EXIT.
041300           EXIT.
041400*-------------------*
041500       4900-BUSCAR-POR-ID.
041600*-------------------*
041700           MOVE  ZERO                  TO  WK-IX.
041800           MOVE  ZERO                  TO  WK-IX-FOUND.
041900           MOVE  'N'                   TO  WK-SW-FOUND-ID.
042000       4900-BUSCAR-POR-ID-010.
042100           ADD  1                      TO  WK-IX.
042200           IF  WK-IX > WK-CANT-MAESTRO
042300               GO TO  4900-EXIT
042400           END-IF.
042500           IF  WK-M-ES-BORRADO (WK-IX)
042600               GO TO  4900-BUSCAR-POR-ID-010
042700           END-IF.
042800           IF  WK-M-ID (WK-IX) = TXN-ID
042900               MOVE  'S'               TO  WK-SW-FOUND-ID
043000               MOVE  WK-IX             TO  WK-IX-FOUND
043100               GO TO  4900-EXIT
043200           END-IF.
043300           GO TO  4900-BUSCAR-POR-ID-010.
043400       4900-EXIT.
043500           EXIT.
043600*-----------------*
043700       3000-VALIDAR-TODO.
043800*-----------------*
043900           MOVE  'S'                   TO  WK-SW-VALIDO.
044000           IF  TXN-TITLE = SPACES
044100               MOVE  'N'               TO  WK-SW-VALIDO
044200               DISPLAY  WT01-TXT-MSG (4)
044300               GO TO  3000-EXIT
044400           END-IF.
044500           IF  TXN-COMPLETED NOT = SPACE  AND
044600               TXN-COMPLETED NOT = 'Y'    AND
044700               TXN-COMPLETED NOT = 'N'
044800               MOVE  'N'               TO  WK-SW-VALIDO
044900               DISPLAY  WT01-TXT-MSG (5)
045000               GO TO  3000-EXIT
045100           END-IF.
045200       3000-EXIT.
045300           EXIT.
045400*---------------------------*
045500       5000-ENRIQUECER-PENDIENTES.
045600*---------------------------*
045700           MOVE  ZERO                  TO  WK-IX.
045800       5000-ENRIQUECER-PENDIENTES-010.
045900           ADD  1                      TO  WK-IX.
046000           IF  WK-IX > WK-CANT-MAESTRO
046100               GO TO  5000-EXIT
046200           END-IF.
046300           IF  WK-M-ES-ACTIVO (WK-IX)  AND
046400               WK-M-ISO8583 (WK-IX)  NOT =  SPACES
046500               PERFORM  4050-ENRIQUECER-ISO THRU 4050-EXIT
046600           END-IF.
046700           GO TO  5000-ENRIQUECER-PENDIENTES-010.
046800       5000-EXIT.
046900           EXIT.
047000*------------------------*
047100       6000-PASADA-CONSULTA.
047200*------------------------*
047300           MOVE  ZERO                  TO  WK-CONT-COMPLETADOS.
047400           MOVE  ZERO                  TO  WK-CONT-PENDIENTES.
047500           MOVE  ZERO                  TO  WK-IX.
047600       6000-PASADA-CONSULTA-010.
047700           ADD  1                      TO  WK-IX.
047800           IF  WK-IX > WK-CANT-MAESTRO
047900               GO TO  6000-PASADA-CONSULTA-020
048000           END-IF.
048100           IF  WK-M-ES-BORRADO (WK-IX)
048200               GO TO  6000-PASADA-CONSULTA-010
048300           END-IF.
048400           IF  WK-M-COMPLETED (WK-IX) = 'Y'
048500               ADD  1                  TO  WK-CONT-COMPLETADOS
048600           ELSE
048700               ADD  1                  TO  WK-CONT-PENDIENTES
048800           END-IF.
048900           GO TO  6000-PASADA-CONSULTA-010.
049000       6000-PASADA-CONSULTA-020.
049100           PERFORM  6400-IMPRIMIR-ENCABEZADO THRU 6400-EXIT.
049200           PERFORM  6500-IMPRIMIR-ESTADISTICAS THRU 6500-EXIT.
049300           PERFORM  6100-LISTAR-COMPLETADOS THRU 6100-EXIT.
049400           PERFORM  6200-LISTAR-PENDIENTES THRU 6200-EXIT.
049500           IF  WK-BUSQUEDA-TITULO  NOT =  SPACES
049600               PERFORM  6300-BUSCAR-POR-TITULO THRU 6300-EXIT
049700           END-IF.
049800           PERFORM  6600-IMPRIMIR-RESUMEN THRU 6600-EXIT.
049900       6000-EXIT.
050000           EXIT.
050100*-----------------------*
050200       6100-LISTAR-COMPLETADOS.
050300*-----------------------*
050400           MOVE  SPACES                TO  RPT-ESTADISTICA.
050500           MOVE  'TAREAS COMPLETADAS'  TO  RPTS-ETIQUETA.
050600           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
050700           MOVE  ZERO                  TO  WK-IX.
050800       6100-LISTAR-COMPLETADOS-010.
050900           ADD  1                      TO  WK-IX.
051000           IF  WK-IX > WK-CANT-MAESTRO
051100               GO TO  6100-EXIT
051200           END-IF.
051300           IF  WK-M-ES-BORRADO (WK-IX)
051400               GO TO  6100-LISTAR-COMPLETADOS-010
051500           END-IF.
051600           IF  WK-M-COMPLETED (WK-IX)  NOT =  'Y'
051700               GO TO  6100-LISTAR-COMPLETADOS-010
051800           END-IF.
051900           MOVE  SPACES                TO  RPT-DETALLE.
052000           MOVE  WK-M-ID (WK-IX)       TO  RPTD-ID.
052100           MOVE  WK-M-TITLE (WK-IX) (1:60)  TO  RPTD-TITULO.
052200           MOVE  'COMPLETED'           TO  RPTD-ESTADO.
052300           MOVE  WK-M-CREATED-TS (WK-IX)  TO  RPTD-CREADO.
052400           WRITE  REPORT-RECORD  FROM  RPT-DETALLE.
052500           GO TO  6100-LISTAR-COMPLETADOS-010.
052600       6100-EXIT.
052700           EXIT.
052800*----------------------*
052900       6200-LISTAR-PENDIENTES.
053000*----------------------*
053100           MOVE  SPACES                TO  RPT-ESTADISTICA.
053200           MOVE  'TAREAS PENDIENTES'   TO  RPTS-ETIQUETA.
053300           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
053400           MOVE  ZERO                  TO  WK-IX.
053500       6200-LISTAR-PENDIENTES-010.
053600           ADD  1                      TO  WK-IX.
053700           IF  WK-IX > WK-CANT-MAESTRO
053800               GO TO  6200-EXIT
053900           END-IF.
054000           IF  WK-M-ES-BORRADO (WK-IX)
054100               GO TO  6200-LISTAR-PENDIENTES-010
054200           END-IF.
054300           IF  WK-M-COMPLETED (WK-IX)  NOT =  'N'
054400               GO TO  6200-LISTAR-PENDIENTES-010
054500           END-IF.
054600           MOVE  SPACES                TO  RPT-DETALLE.
054700           MOVE  WK-M-ID (WK-IX)       TO  RPTD-ID.
054800           MOVE  WK-M-TITLE (WK-IX) (1:60)  TO  RPTD-TITULO.
054900           MOVE  'PENDING'             TO  RPTD-ESTADO.
055000           MOVE  WK-M-CREATED-TS (WK-IX)  TO  RPTD-CREADO.
055100           WRITE  REPORT-RECORD  FROM  RPT-DETALLE.
055200           GO TO  6200-LISTAR-PENDIENTES-010.
055300       6200-EXIT.
055400           EXIT.
055500*-----------------------*
055600       6300-BUSCAR-POR-TITULO.
055700*-----------------------*
055800           MOVE  SPACES                TO  RPT-ESTADISTICA.
055900           MOVE  'BUSQUEDA POR TITULO: '  TO  RPTS-ETIQUETA.
056000           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
056100           MOVE  SPACES                TO  RPT-DETALLE.
056200           MOVE  WK-BUSQUEDA-TITULO    TO  RPTD-TITULO.
056300           WRITE  REPORT-RECORD  FROM  RPT-DETALLE.
056400           MOVE  WK-BUSQUEDA-TITULO    TO  WK-CONVERT-FIELD.
056500           PERFORM  6310-A-MAYUSCULAS THRU 6310-EXIT.
056600           MOVE  WK-CONVERT-FIELD      TO  WK-BUSQUEDA-MAYUS.
056700           MOVE  ZERO                  TO  WK-BUSQ-LEN.
056800           MOVE  61                    TO  WK-BUSQ-POS.
056900       6300-BUSCAR-LONG-010.
057000           SUBTRACT  1                 FROM  WK-BUSQ-POS.
057100           IF  WK-BUSQ-POS = 0
057200               GO TO  6300-BUSCAR-LONG-EXIT
057300           END-IF.
057400           IF  WK-BUSQUEDA-MAYUS (WK-BUSQ-POS:1)  NOT =  SPACE
057500               MOVE  WK-BUSQ-POS       TO  WK-BUSQ-LEN
057600               GO TO  6300-BUSCAR-LONG-EXIT
057700           END-IF.
057800           GO TO  6300-BUSCAR-LONG-010.
057900       6300-BUSCAR-LONG-EXIT.
058000           IF  WK-BUSQ-LEN = 0
058100               GO TO  6300-EXIT
058200           END-IF.
058300           MOVE  ZERO                  TO  WK-IX.
058400       6300-BUSCAR-POR-TITULO-010.
058500           ADD  1                      TO  WK-IX.
058600           IF  WK-IX > WK-CANT-MAESTRO
058700               GO TO  6300-EXIT
058800           END-IF.
058900           IF  WK-M-ES-BORRADO (WK-IX)
059000               GO TO  6300-BUSCAR-POR-TITULO-010
059100           END-IF.
059200           MOVE  WK-M-TITLE (WK-IX)         TO  WK-CONVERT-FIELD.
059300           PERFORM  6310-A-MAYUSCULAS THRU 6310-EXIT.
059400           MOVE  WK-CONVERT-FIELD      TO  WK-TITULO-MAYUS.
059500           PERFORM  6320-CONTIENE-SUBCADENA THRU 6320-EXIT.
059600           IF  WK-SW-CONTIENE = 'S'
059700               MOVE  SPACES            TO  RPT-DETALLE
059800               MOVE  WK-M-ID (WK-IX)   TO  RPTD-ID
059900               MOVE  WK-TITULO-MAYUS   TO  RPTD-TITULO
060000               IF  WK-M-COMPLETED (WK-IX) = 'Y'
060100                   MOVE  'COMPLETED'   TO  RPTD-ESTADO
060200               ELSE
060300                   MOVE  'PENDING'     TO  RPTD-ESTADO
060400               END-IF
060500               MOVE  WK-M-CREATED-TS (WK-IX)  TO  RPTD-CREADO
060600               WRITE  REPORT-RECORD  FROM  RPT-DETALLE
060700           END-IF.
060800           GO TO  6300-BUSCAR-POR-TITULO-010.
060900       6300-EXIT.
061000           EXIT.
061100*----------------------------*
061200       6320-CONTIENE-SUBCADENA.
061300*----------------------------*
061400           MOVE  'N'                   TO  WK-SW-CONTIENE.
061500           COMPUTE  WK-BUSQ-MAXPOS  =  101 - WK-BUSQ-LEN
061600               ON SIZE ERROR
061700                   MOVE  ZERO          TO  WK-BUSQ-MAXPOS
061800           END-COMPUTE.
061900           IF  WK-BUSQ-MAXPOS < 1
062000               GO TO  6320-EXIT
062100           END-IF.
062200           MOVE  ZERO                  TO  WK-BUSQ-POS.
062300       6320-CONTIENE-SUBCADENA-010.
062400           ADD  1                      TO  WK-BUSQ-POS.
062500           IF  WK-BUSQ-POS > WK-BUSQ-MAXPOS
062600               GO TO  6320-EXIT
062700           END-IF.
062800           IF  WK-TITULO-MAYUS (WK-BUSQ-POS:WK-BUSQ-LEN)  =
062900               WK-BUSQUEDA-MAYUS (1:WK-BUSQ-LEN)
063000               MOVE  'S'               TO  WK-SW-CONTIENE
063100               GO TO  6320-EXIT
063200           END-IF.
063300           GO TO  6320-CONTIENE-SUBCADENA-010.
063400       6320-EXIT.
063500           EXIT.
063600*----------------*
063700       6310-A-MAYUSCULAS.
063800*----------------*
063900           INSPECT  WK-CONVERT-FIELD  CONVERTING
064000               'abcdefghijklmnopqrstuvwxyz'  TO
064100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064200       6310-EXIT.
064300           EXIT.
064400*------------------------*
064500       6400-IMPRIMIR-ENCABEZADO.
064600*------------------------*
064700           MOVE  SPACES                TO  RPT-ENCABEZADO.
064800           MOVE  'TODO REST API'       TO  RPTE-PROGRAMA.
064900           MOVE  '1.0.0   '            TO  RPTE-VERSION.
065000           MOVE  WK-TIMESTAMP (1:10)   TO  RPTE-FECHA-EJEC.
065100           WRITE  REPORT-RECORD  FROM  RPT-ENCABEZADO
065200               AFTER ADVANCING  TOP-OF-FORM.
065300       6400-EXIT.
065400           EXIT.
065500*-------------------------*
065600       6500-IMPRIMIR-ESTADISTICAS.
065700*-------------------------*
065800           MOVE  SPACES                TO  RPT-ESTADISTICA.
065900           MOVE  'ESTADISTICAS DE TRANSACCIONES'  TO
066000                                               RPTS-ETIQUETA.
066100           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
066200           MOVE  SPACES                TO  RPT-ESTADISTICA.
066300           MOVE  'TRANSACCIONES LEIDAS'  TO  RPTS-ETIQUETA.
066400           MOVE  WK-CONT-LEIDAS        TO  RPTS-VALOR.
066500           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
066600           MOVE  SPACES                TO  RPT-ESTADISTICA.
066700           MOVE  'TRANSACCIONES DE ALTA'  TO  RPTS-ETIQUETA.
066800           MOVE  WK-CONT-ALTAS         TO  RPTS-VALOR.
066900           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
067000           MOVE  SPACES                TO  RPT-ESTADISTICA.
067100           MOVE  'TRANSACCIONES DE MODIFICACION'  TO
067200                                               RPTS-ETIQUETA.
067300           MOVE  WK-CONT-MODIFICAS     TO  RPTS-VALOR.
067400           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
067500           MOVE  SPACES                TO  RPT-ESTADISTICA.
067600           MOVE  'TRANSACCIONES DE COMPLETADO'  TO
067700                                               RPTS-ETIQUETA.
067800           MOVE  WK-CONT-COMPLETAS     TO  RPTS-VALOR.
067900           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
068000           MOVE  SPACES                TO  RPT-ESTADISTICA.
068100           MOVE  'TRANSACCIONES DE ELIMINACION'  TO
068200                                               RPTS-ETIQUETA.
068300           MOVE  WK-CONT-ELIMINAS      TO  RPTS-VALOR.
068400           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
068500           MOVE  SPACES                TO  RPT-ESTADISTICA.
068600           MOVE  'TRANSACCIONES RECHAZADAS'  TO  RPTS-ETIQUETA.
068700           MOVE  WK-CONT-RECHAZADAS    TO  RPTS-VALOR.
068800           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
068900       6500-EXIT.
069000           EXIT.
069100*---------------------*
069200       6600-IMPRIMIR-RESUMEN.
069300*---------------------*
069400           MOVE  SPACES                TO  RPT-ESTADISTICA.
069500           MOVE  'ESTADISTICAS DE REGISTROS'  TO  RPTS-ETIQUETA.
069600           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
069700           MOVE  SPACES                TO  RPT-ESTADISTICA.
069800           MOVE  'TOTAL DE TAREAS'     TO  RPTS-ETIQUETA.
069900           COMPUTE  WK-CONTADOR-EDIT  =
070000               WK-CONT-COMPLETADOS  +  WK-CONT-PENDIENTES
070100               ON SIZE ERROR
070200                   MOVE  ZERO          TO  WK-CONTADOR-EDIT
070300           END-COMPUTE.
070400           MOVE  WK-CONTADOR-EDIT      TO  RPTS-VALOR.
070500           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
070600           MOVE  SPACES                TO  RPT-ESTADISTICA.
070700           MOVE  'TAREAS COMPLETADAS'  TO  RPTS-ETIQUETA.
070800           MOVE  WK-CONT-COMPLETADOS   TO  RPTS-VALOR.
070900           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
071000           MOVE  SPACES                TO  RPT-ESTADISTICA.
071100           MOVE  'TAREAS PENDIENTES'   TO  RPTS-ETIQUETA.
071200           MOVE  WK-CONT-PENDIENTES    TO  RPTS-VALOR.
071300           WRITE  REPORT-RECORD  FROM  RPT-ESTADISTICA.
071400       6600-EXIT.
071500           EXIT.
071600*-------------------------*
071700       7000-REGRABAR-MAESTRO.
071800*-------------------------*
071900           OPEN  OUTPUT  TASK-MASTER-FILE.
072000           MOVE  ZERO                  TO  WK-IX.
072100       7000-REGRABAR-MAESTRO-010.
072200           ADD  1                      TO  WK-IX.
072300           IF  WK-IX > WK-CANT-MAESTRO
072400               GO TO  7000-EXIT
072500           END-IF.
072600           IF  WK-M-ES-BORRADO (WK-IX)
072700               GO TO  7000-REGRABAR-MAESTRO-010
072800           END-IF.
072900           MOVE  SPACES                TO  TODO-RECORD.
073000           MOVE  WK-M-ID (WK-IX)       TO  TODO-ID.
073100           MOVE  WK-M-TITLE (WK-IX)    TO  TODO-TITLE.
073200           MOVE  WK-M-DESC (WK-IX)     TO  TODO-DESC.
073300           MOVE  WK-M-COMPLETED (WK-IX)  TO  TODO-COMPLETED.
073400           MOVE  WK-M-CREATED-TS (WK-IX)  TO  TODO-CREATED-TS.
073500           MOVE  WK-M-UPDATED-TS (WK-IX)  TO  TODO-UPDATED-TS.
073600           MOVE  WK-M-ISO8583 (WK-IX)  TO  TODO-ISO8583.
073700           MOVE  WK-M-ISO8583-MSG (WK-IX)  TO  TODO-ISO8583-MSG.
073800           WRITE  TODO-RECORD.
073900           GO TO  7000-REGRABAR-MAESTRO-010.
074000       7000-EXIT.
074100           CLOSE  TASK-MASTER-FILE.
074200*---------------*
074300       9000-TERMINAR-RUTINA.
074400*---------------*
074500           CLOSE  TASK-RPT-FILE.
074600           MOVE  WK-CANT-MAESTRO       TO  WK-CONTADOR-EDIT.
074700           DISPLAY  'TDOB001 - TRANSACCIONES LEIDAS  : '
074800                    WK-CONT-LEIDAS.
074900           DISPLAY  'TDOB001 - ALTAS/MODIFICAS/BAJAS  : '
075000                    WK-CONT-ALTAS  '/'  WK-CONT-MODIFICAS  '/'
075100                    WK-CONT-ELIMINAS.
075200           DISPLAY  'TDOB001 - TAREAS EN EL MAESTRO   : '
075300                    WK-CONTADOR-EDIT.
075400           STOP RUN.
