000100*----------------------------------------------------------------*
000200* TDOTCAMP - TABLA DE CAMPOS ISO 8583 (FLD-NUMBER/TYPE/MAXLEN)   *
000300*            TABLA DE PARAMETROS DE CAMPOS DEL AREA, MTO. MANUAL.*
000400*            USADA POR ISOP001 VIA COPY TDOLCAMP (BUSQUEDA)      *
000500*----------------------------------------------------------------*
000600 01  TDOT-CAMPOS-VALORES.
000700     02  FILLER                  PIC X(62)  VALUE
000800      '002LLVAR 019PRIMARY ACCOUNT NUMBER                            '.
000900     02  FILLER                  PIC X(62)  VALUE
001000      '003n     006PROCESSING CODE                                   '.
001100     02  FILLER                  PIC X(62)  VALUE
001200      '004n     012TRANSACTION AMOUNT                                '.
001300     02  FILLER                  PIC X(62)  VALUE
001400      '005n     012AMOUNT SETTLEMENT                                 '.
001500     02  FILLER                  PIC X(62)  VALUE
001600      '006n     012AMOUNT CARDHOLDER BILLING                         '.
001700     02  FILLER                  PIC X(62)  VALUE
001800      '007n     010TRANSMISSION DATE AND TIME                        '.
001900     02  FILLER                  PIC X(62)  VALUE
002000      '008n     008AMOUNT CARDHOLDER BILLING FEE                     '.
002100     02  FILLER                  PIC X(62)  VALUE
002200      '009n     008CONVERSION RATE SETTLEMENT                        '.
002300     02  FILLER                  PIC X(62)  VALUE
002400      '010n     008CONVERSION RATE CARDHOLDER BILLING                '.
002500     02  FILLER                  PIC X(62)  VALUE
002600      '011n     006SYSTEM TRACE AUDIT NUMBER                         '.
002700     02  FILLER                  PIC X(62)  VALUE
002800      '012n     006LOCAL TRANSACTION TIME                            '.
002900     02  FILLER                  PIC X(62)  VALUE
003000      '013n     004LOCAL TRANSACTION DATE                            '.
003100     02  FILLER                  PIC X(62)  VALUE
003200      '014n     004EXPIRATION DATE                                   '.
003300     02  FILLER                  PIC X(62)  VALUE
003400      '015n     004SETTLEMENT DATE                                   '.
003500     02  FILLER                  PIC X(62)  VALUE
003600      '016n     004CURRENCY CONVERSION DATE                          '.
003700     02  FILLER                  PIC X(62)  VALUE
003800      '017n     004CAPTURE DATE                                      '.
003900     02  FILLER                  PIC X(62)  VALUE
004000      '018n     004MERCHANT CATEGORY CODE                            '.
004100     02  FILLER                  PIC X(62)  VALUE
004200      '019n     003ACQUIRING INSTITUTION COUNTRY CODE                '.
004300     02  FILLER                  PIC X(62)  VALUE
004400      '020n     003PAN EXTENDED COUNTRY CODE                         '.
004500     02  FILLER                  PIC X(62)  VALUE
004600      '021n     003FORWARDING INSTITUTION COUNTRY CODE               '.
004700     02  FILLER                  PIC X(62)  VALUE
004800      '022n     003POINT OF SERVICE ENTRY MODE                       '.
004900     02  FILLER                  PIC X(62)  VALUE
005000      '023n     003APPLICATION PAN SEQUENCE NUMBER                   '.
005100     02  FILLER                  PIC X(62)  VALUE
005200      '024n     003NETWORK INTERNATIONAL IDENTIFIER                  '.
005300     02  FILLER                  PIC X(62)  VALUE
005400      '025n     002POINT OF SERVICE CONDITION CODE                   '.
005500     02  FILLER                  PIC X(62)  VALUE
005600      '026n     002POINT OF SERVICE CAPTURE CODE                     '.
005700     02  FILLER                  PIC X(62)  VALUE
005800      '027n     001AUTH IDENTIFICATION RESPONSE LENGTH               '.
005900     02  FILLER                  PIC X(62)  VALUE
006000      '032LLVAR 011ACQUIRING INSTITUTION IDENT CODE                  '.
006100     02  FILLER                  PIC X(62)  VALUE
006200      '033LLVAR 011FORWARDING INSTITUTION IDENT CODE                 '.
006300     02  FILLER                  PIC X(62)  VALUE
006400      '034LLVAR 028PRIMARY ACCOUNT NUMBER EXTENDED                   '.
006500     02  FILLER                  PIC X(62)  VALUE
006600      '035LLVAR 037TRACK 2 DATA                                      '.
006700     02  FILLER                  PIC X(62)  VALUE
006800      '036LLLVAR104TRACK 3 DATA                                      '.
006900     02  FILLER                  PIC X(62)  VALUE
007000      '037an    012RETRIEVAL REFERENCE NUMBER                        '.
007100     02  FILLER                  PIC X(62)  VALUE
007200      '038an    006AUTHORIZATION IDENT RESPONSE                      '.
007300     02  FILLER                  PIC X(62)  VALUE
007400      '039an    002RESPONSE CODE                                     '.
007500     02  FILLER                  PIC X(62)  VALUE
007600      '040an    003SERVICE RESTRICTION CODE                          '.
007700     02  FILLER                  PIC X(62)  VALUE
007800      '041ans   008CARD ACCEPTOR TERMINAL IDENTIFICATION             '.
007900     02  FILLER                  PIC X(62)  VALUE
008000      '042ans   015CARD ACCEPTOR IDENTIFICATION CODE                 '.
008100     02  FILLER                  PIC X(62)  VALUE
008200      '043ans   040CARD ACCEPTOR NAME AND LOCATION                   '.
008300     02  FILLER                  PIC X(62)  VALUE
008400      '044LLVAR 025ADDITIONAL RESPONSE DATA                          '.
008500     02  FILLER                  PIC X(62)  VALUE
008600      '045LLVAR 076TRACK 1 DATA                                      '.
008700     02  FILLER                  PIC X(62)  VALUE
008800      '046LLLVAR999ADDITIONAL DATA ISO                               '.
008900     02  FILLER                  PIC X(62)  VALUE
009000      '047LLLVAR999ADDITIONAL DATA NATIONAL                          '.
009100     02  FILLER                  PIC X(62)  VALUE
009200      '048LLLVAR999ADDITIONAL DATA PRIVATE                           '.
009300     02  FILLER                  PIC X(62)  VALUE
009400      '049n     003CURRENCY CODE TRANSACTION                         '.
009500     02  FILLER                  PIC X(62)  VALUE
009600      '050n     003CURRENCY CODE SETTLEMENT                          '.
009700     02  FILLER                  PIC X(62)  VALUE
009800      '051n     003CURRENCY CODE CARDHOLDER BILLING                  '.
009900     02  FILLER                  PIC X(62)  VALUE
010000      '053n     016SECURITY RELATED CONTROL INFO                     '.
010100     02  FILLER                  PIC X(62)  VALUE
010200      '054LLLVAR120ADDITIONAL AMOUNTS                                '.
010300     02  FILLER                  PIC X(62)  VALUE
010400      '055LLLVAR999INTEGRATED CIRCUIT CARD DATA                      '.
010500     02  FILLER                  PIC X(62)  VALUE
010600      '060LLLVAR999RESERVED NATIONAL USE                             '.
010700     02  FILLER                  PIC X(62)  VALUE
010800      '061LLLVAR999RESERVED PRIVATE USE                              '.
010900     02  FILLER                  PIC X(62)  VALUE
011000      '062LLLVAR999RESERVED PRIVATE USE                              '.
011100     02  FILLER                  PIC X(62)  VALUE
011200      '063LLLVAR999RESERVED PRIVATE USE                              '.
011300*--- REESTRUCTURACION DE LA TABLA PARA BUSQUEDA POR CAMPO --------*
011400 01  FILLER  REDEFINES  TDOT-CAMPOS-VALORES.
011500     02  TDOT-CAMPO-ENTRY  OCCURS  53  TIMES.
011600         04  FLD-NUMBER              PIC 9(03).
011700         04  FLD-TYPE                PIC X(06).
011800         04  FLD-MAXLEN              PIC 9(03).
011900         04  FLD-DESC                PIC X(45).
012000         04  FILLER                  PIC X(05).
012100*--- CONTADORES DE CONTROL PARA LA BUSQUEDA (COPY TDOLCAMP) ------*
012200 01  TDOT-CONTROLES.
012300     02  TDOT-CAMPO-MAX          PIC 9(03) COMP  VALUE 53.
012400     02  TDOT-IX                 PIC 9(03) COMP  VALUE ZERO.
012500     02  FILLER                  PIC X(05) VALUE SPACES.
