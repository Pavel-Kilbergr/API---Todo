000100*****************************************************************
000200*   * TDO2214 04/11/94 RVCH PROYECTO SISTEMA DE TAREAS (TDO)     *
000300*****************************************************************
000400*IDAPL*TDO
000500*OBJET************************************************************
000600*OBJET*** PROCESO CARGARDATOSINICIALESTAREAS                    **
000700*OBJET************************************************************
000800*=======================*
000900       IDENTIFICATION DIVISION.
001000*=======================*
001100       PROGRAM-ID. TDOB002.
001200       AUTHOR. R VILCA CH.
001300       INSTALLATION. TDO - CENTRO DE COMPUTO.
001400       DATE-WRITTEN. 04/11/94.
001500       DATE-COMPILED.
001600       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 04/11/94 RVCH TDO-0002 VERSION INICIAL. CARGA LOS 5 REGISTROS  *
002100*               INICIALES DEL MAESTRO DE TAREAS (TDOMSTR).       *
002200* 21/11/94 RVCH TDO-0006 SE VACIA EL MAESTRO (OPEN OUTPUT) ANTES *
002300*               DE ESCRIBIR LOS REGISTROS INICIALES.             *
002400* 09/03/95 MQCS TDO-0011 SE AGREGA SELLO DE FECHA/HORA DE        *
002500*               CREACION TOMADO DEL RELOJ DEL SISTEMA.           *
002600* 30/07/96 JLPZ TDO-0017 SE AGREGA VENTANA DE SIGLO PARA EL ANIO *
002700*               DEL SELLO DE CREACION (SOLICITADO POR AUDITORIA).*
002800* 09/09/98 RVCH TDO-0030 REVISION Y2K - LA VENTANA DE SIGLO      *
002900*               (CORTE EN EL ANIO 50) SE REVISO Y QUEDA CONFORME.*
003000* 03/02/99 MQCS TDO-0031 CIERRE DEFINITIVO REVISION Y2K - SIN    *
003100*               CAMBIOS DE CODIGO, SOLO PRUEBAS DE REGRESION.    *
003200* 14/05/01 JLPZ TDO-0038 SE MUESTRA LA CANTIDAD DE REGISTROS     *
003300*               CARGADOS AL FINALIZAR (PEDIDO DE OPERACIONES).   *
003400*----------------------------------------------------------------*
003500*====================*
003600       ENVIRONMENT DIVISION.
003700*====================*
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT  TASK-MASTER-FILE  ASSIGN TO  TDOMSTR
004400                   FILE STATUS  IS  WK-FS-MASTER.
004500*=============*
004600       DATA DIVISION.
004700*=============*
004800       FILE SECTION.
004900*----------------------------------------------------------------*
005000* MAESTRO DE TAREAS - LAYOUT EN TDOWTOD (VER TAMBIEN TDOB001)    *
005100*----------------------------------------------------------------*
005200       FD  TASK-MASTER-FILE
005300           LABEL RECORDS ARE STANDARD.
005400           COPY TDOWTOD.
005500       WORKING-STORAGE SECTION.
005600*=======================*
005700*--- AREA DE CONTADORES Y STATUS DE ARCHIVO ---------------------*
005800       01  WK-CONTROL-GENERAL.
005900           02  WK-CONT-CARGADOS       PIC 9(03)  COMP VALUE ZERO.
006000           02  WK-IX                  PIC 9(03)  COMP VALUE ZERO.
006100           02  FILLER                 PIC X(06)  VALUE SPACES.
006200       01  WK-FS-MASTER               PIC X(02)  VALUE SPACES.
006300           88  WK-FS-MASTER-OK                    VALUE '00'.
006400*--- FECHA Y HORA DEL SISTEMA PARA EL SELLO DE CREACION ---------*
006500       01  WK-FECHA-SISTEMA           PIC 9(06)  VALUE ZERO.
006600       01  WK-FECHA-SISTEMA-BRK  REDEFINES  WK-FECHA-SISTEMA.
006700           02  WK-FS-AA               PIC 9(02).
006800           02  WK-FS-MM               PIC 9(02).
006900           02  WK-FS-DD               PIC 9(02).
007000       01  WK-HORA-SISTEMA            PIC 9(08)  VALUE ZERO.
007100       01  WK-HORA-SISTEMA-BRK  REDEFINES  WK-HORA-SISTEMA.
007200           02  WK-HS-HH               PIC 9(02).
007300           02  WK-HS-MI               PIC 9(02).
007400           02  WK-HS-SS               PIC 9(02).
007500           02  WK-HS-CC               PIC 9(02).
007600       01  WK-SIGLO                   PIC X(02)  VALUE SPACES.
007700       01  WK-TIMESTAMP               PIC X(19)  VALUE SPACES.
007800       01  WK-CONTADOR-EDIT           PIC ZZ9.
007900*--- TABLA DE REGISTROS INICIALES DEL MAESTRO DE TAREAS ---------*
008000*    TABLA DE MENSAJES EN MEMORIA, FORMATO WT01 ESTANDAR         *
008100       01  WK-DATOS-INICIALES.
008200       02  WKI-REG-01.
008300           04  FILLER              PIC 9(09)  VALUE 1.
008400           04  FILLER              PIC X(100)  VALUE
008500-              'Vytvořit REST API'.
008600           04  FILLER              PIC X(500)  VALUE
008700-              'Implementovat Spring Boot aplikaci s CRUD operac
008800-              'emi'.
008900           04  FILLER              PIC X(01)  VALUE 'N'.
009000       02  WKI-REG-02.
009100           04  FILLER              PIC 9(09)  VALUE 2.
009200           04  FILLER              PIC X(100)  VALUE
009300-              'Testovat v Postmanu'.
009400           04  FILLER              PIC X(500)  VALUE
009500-              'Otestovat všechny endpointy pomocí Postman'.
009600           04  FILLER              PIC X(01)  VALUE 'N'.
009700       02  WKI-REG-03.
009800           04  FILLER              PIC 9(09)  VALUE 3.
009900           04  FILLER              PIC X(100)  VALUE
010000-              'Deploy na web'.
010100           04  FILLER              PIC X(500)  VALUE
010200-              'Nasadit aplikaci na Render nebo Railway'.
010300           04  FILLER              PIC X(01)  VALUE 'N'.
010400       02  WKI-REG-04.
010500           04  FILLER              PIC 9(09)  VALUE 4.
010600           04  FILLER              PIC X(100)  VALUE
010700-              'Dokončit dokumentaci'.
010800           04  FILLER              PIC X(500)  VALUE
010900-              'Napsat README a API dokumentaci'.
011000           04  FILLER              PIC X(01)  VALUE 'Y'.
011100       02  WKI-REG-05.
011200           04  FILLER              PIC 9(09)  VALUE 5.
011300           04  FILLER              PIC X(100)  VALUE
011400-              'Přidat validace'.
011500           04  FILLER              PIC X(500)  VALUE
011600-              'Implementovat validaci vstupních dat'.
011700           04  FILLER              PIC X(01)  VALUE 'N'.
011800*--- REESTRUCTURACION DE LA TABLA PARA CARGA POR SUBINDICE ------*
011900       01  FILLER  REDEFINES  WK-DATOS-INICIALES.
012000           02  WKI-ENTRY  OCCURS  5  TIMES.
012100               04  WKI-ID              PIC 9(09).
012200               04  WKI-TITLE           PIC X(100).
012300               04  WKI-DESC            PIC X(500).
012400               04  WKI-COMPLETED       PIC X(01).
012500*------------------*
012600       PROCEDURE DIVISION.
012700*------------------*
012800           PERFORM  1000-INICIAR-RUTINA.
012900           PERFORM  2000-CARGAR-REGISTROS  THRU  2000-EXIT.
013000           PERFORM  9000-TERMINAR-RUTINA.
013100*--------------*
013200       1000-INICIAR-RUTINA.
013300*--------------*
013400           ACCEPT  WK-FECHA-SISTEMA  FROM  DATE.
013500           ACCEPT  WK-HORA-SISTEMA   FROM  TIME.
013600           IF  WK-FS-AA < 50
013700               MOVE  '20'              TO  WK-SIGLO
013800           ELSE
013900               MOVE  '19'              TO  WK-SIGLO
014000           END-IF.
014100           STRING  WK-SIGLO  WK-FS-AA '-' WK-FS-MM '-' WK-FS-DD
014200                   ' '  WK-HS-HH  ':'  WK-HS-MI  ':'  WK-HS-SS
014300                   DELIMITED BY SIZE  INTO  WK-TIMESTAMP
014400           END-STRING.
014500           MOVE  ZERO                  TO  WK-CONT-CARGADOS.
014600           OPEN  OUTPUT  TASK-MASTER-FILE.
014700*--------------------------*
014800       2000-CARGAR-REGISTROS.
014900*--------------------------*
015000           MOVE  ZERO                  TO  WK-IX.
015100       2000-CARGAR-REGISTROS-010.
015200           ADD   1                     TO  WK-IX.
015300           IF  WK-IX > 5
015400               GO TO  2000-EXIT
015500           END-IF.
015600           MOVE  SPACES                TO  TODO-RECORD.
015700           MOVE  WKI-ID (WK-IX)        TO  TODO-ID.
015800           MOVE  WKI-TITLE (WK-IX)     TO  TODO-TITLE.
015900           MOVE  WKI-DESC (WK-IX)      TO  TODO-DESC.
016000           MOVE  WKI-COMPLETED (WK-IX) TO  TODO-COMPLETED.
016100           MOVE  WK-TIMESTAMP          TO  TODO-CREATED-TS.
016200           MOVE  SPACES                TO  TODO-UPDATED-TS.
016300           MOVE  SPACES                TO  TODO-ISO8583.
016400           MOVE  SPACES                TO  TODO-ISO8583-MSG.
016500           WRITE  TODO-RECORD.
016600           IF  NOT  WK-FS-MASTER-OK
016700               DISPLAY  'TDOB002 - ERROR AL GRABAR TDOMSTR, ID '
016800                        WKI-ID (WK-IX)  ' STATUS '  WK-FS-MASTER
016900           ELSE
017000               ADD  1                  TO  WK-CONT-CARGADOS
017100           END-IF.
017200           GO TO  2000-CARGAR-REGISTROS-010.
017300       2000-EXIT.
017400           EXIT.
017500*---------------*
017600       9000-TERMINAR-RUTINA.
017700*---------------*
017800           CLOSE  TASK-MASTER-FILE.
017900           MOVE  WK-CONT-CARGADOS      TO  WK-CONTADOR-EDIT.
018000           DISPLAY  'TDOB002 - REGISTROS INICIALES CARGADOS: '
018100                    WK-CONTADOR-EDIT.
018200           STOP RUN.
