000100*****************************************************************
000200*   * TDO2216 05/11/94 RVCH PROYECTO SISTEMA DE TAREAS (TDO)     *
000300*****************************************************************
000400*IDAPL*TDO
000500*OBJET************************************************************
000600*OBJET*** PROCESO PROBARPARSERTRAMAISO8583                      **
000700*OBJET************************************************************
000800*=======================*
000900       IDENTIFICATION DIVISION.
001000*=======================*
001100       PROGRAM-ID. TDOB003.
001200       AUTHOR. R VILCA CH.
001300       INSTALLATION. TDO - CENTRO DE COMPUTO.
001400       DATE-WRITTEN. 05/11/94.
001500       DATE-COMPILED.
001600       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 05/11/94 RVCH TDO-0005 VERSION INICIAL. PRUEBA DE ACEPTACION   *
002100*               DE ISOP001 CON LA TRAMA DE REFERENCIA DEL AREA   *
002200*               DE MEDIOS DE PAGO (MTI 0810, RESPUESTA DE RED).  *
002300* 09/03/95 MQCS TDO-0013 SE IMPRIME LA TRAMA DE ENTRADA ADEMAS   *
002400*               DEL RESULTADO, PARA FACILITAR EL DIAGNOSTICO.    *
002500* 09/09/98 RVCH TDO-0030 REVISION Y2K - PROGRAMA NO MANEJA       *
002600*               FECHAS, NO REQUIERE CAMBIOS. QUEDA CONFORME.     *
002700* 20/03/03 RVCH TDO-0043 SE CORRIGE EL RESULTADO                 *
002800*               ESPERADO DE LA PRUEBA: EL BITMAP                 *
002900*               0220000002000000 ACTIVA LOS BITS 7, 11 Y 39      *
003000*               (NO EL BIT 3, COMO INDICABA LA CARTILLA          *
003100*               ORIGINAL); SE AJUSTA EL RESULTADO A DE007/       *
003200*               DE011/DE039 SEGUN ISOP001.                       *
003300*----------------------------------------------------------------*
003400*====================*
003500       ENVIRONMENT DIVISION.
003600*====================*
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000*=============*
004100       DATA DIVISION.
004200*=============*
004300       WORKING-STORAGE SECTION.
004400*=======================*
004500*--- TRAMA DE REFERENCIA (ACEPTACION DEL PARSER) Y RESULTADO ----*
004600       01  WK-TRAMA-REFERENCIA.
004700           02  FILLER                  PIC X(40)  VALUE
004800               '08100220000002000000112309023307315600'.
004900           02  FILLER                  PIC X(960) VALUE SPACES.
005000*--- REESTRUCTURA PARA AISLAR EL MTI DE LA TRAMA PROBADA --------*
005100       01  WK-TRAMA-REFERENCIA-BRK REDEFINES WK-TRAMA-REFERENCIA.
005200           02  WK-TRF-MTI              PIC X(04).
005300           02  FILLER                  PIC X(996).
005400*--- RESULTADO ESPERADO, ARMADO SEGUN EL ALGORITMO DE ISOP001 ---*
005500*    (BITS 7/11/39 ACTIVOS EN EL BITMAP; VER BITACORA TDO-0043) -*
005600       01  WK-RESULTADO-ESPERADO.
005700           02  FILLER                  PIC X(83)  VALUE
005800               'MTI: 0810, Bitmap: 0220000002000000, DE007
005900-              ': 1123090233, DE011: 073156, DE039: 00'.
006000           02  FILLER                  PIC X(1917) VALUE SPACES.
006100*--- CAMPOS DE ENLACE CON ISOP001 (VER TAMBIEN TDOB001) ---------*
006200       01  WK-ISO-ENTRADA              PIC X(1000) VALUE SPACES.
006300       01  WK-ISO-SALIDA               PIC X(2000) VALUE SPACES.
006400*--- REESTRUCTURACION PARA COMPARAR EL RESULTADO CONTRA EL ------*
006500*    ESPERADO, SIN USAR FUNCIONES INTRINSECAS -------------------*
006600       01  WK-COMPARA-SALIDA  REDEFINES  WK-ISO-SALIDA.
006700           02  WK-CMP-SALIDA-83        PIC X(83).
006800           02  FILLER                  PIC X(1917).
006900       01  WK-COMPARA-ESPERADO  REDEFINES  WK-RESULTADO-ESPERADO.
007000           02  WK-CMP-ESPERADO-83      PIC X(83).
007100           02  FILLER                  PIC X(1917).
007200       01  WK-SW-ACEPTADA               PIC X(01)  VALUE 'N'.
007300           88  WK-PRUEBA-ACEPTADA                   VALUE 'S'.
007400*------------------*
007500       PROCEDURE DIVISION.
007600*------------------*
007700           PERFORM  1000-INICIAR-RUTINA.
007800           PERFORM  2000-PROBAR-TRAMA THRU 2000-EXIT.
007900           PERFORM  9000-TERMINAR-RUTINA.
008000*--------------*
008100       1000-INICIAR-RUTINA.
008200*--------------*
008300           DISPLAY  'TDOB003 - PRUEBA DE ACEPTACION DEL PARSER '
008400                    'ISO 8583 (ISOP001)'.
008500       1000-EXIT.
008600           EXIT.
008700*--------------------*
008800       2000-PROBAR-TRAMA.
008900*--------------------*
009000           MOVE  SPACES                TO  WK-ISO-ENTRADA.
009100           MOVE  WK-TRAMA-REFERENCIA   TO  WK-ISO-ENTRADA.
009200           CALL  'ISOP001'  USING  WK-ISO-ENTRADA  WK-ISO-SALIDA.
009300           DISPLAY  'TDOB003 - TRAMA DE ENTRADA : '
009400                    WK-TRAMA-REFERENCIA (1:40).
009500           DISPLAY  'TDOB003 - RESULTADO OBTENIDO: '
009600                    WK-CMP-SALIDA-83.
009700           DISPLAY  'TDOB003 - RESULTADO ESPERADO: '
009800                    WK-CMP-ESPERADO-83.
009900           IF  WK-CMP-SALIDA-83  =  WK-CMP-ESPERADO-83
010000               MOVE  'S'               TO  WK-SW-ACEPTADA
010100           ELSE
010200               MOVE  'N'               TO  WK-SW-ACEPTADA
010300           END-IF.
010400           IF  WK-PRUEBA-ACEPTADA
010500               DISPLAY  'TDOB003 - PRUEBA DE ACEPTACION: OK'
010600           ELSE
010700               DISPLAY  'TDOB003 - PRUEBA DE ACEPTACION: ERROR'
010800           END-IF.
010900       2000-EXIT.
011000           EXIT.
011100*---------------*
011200       9000-TERMINAR-RUTINA.
011300*---------------*
011400           STOP RUN.
