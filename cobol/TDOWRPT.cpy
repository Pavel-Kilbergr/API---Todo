000100*----------------------------------------------------------------*
000200* TDOWRPT  - LINEA DE IMPRESION DEL REPORTE RESUMEN (132 COL)    *
000300*            REDEFINICIONES PARA ENCABEZADO/DETALLE/TOTALES      *
000400*----------------------------------------------------------------*
000500 01  REPORT-RECORD.
000600     05  RPT-LINE                    PIC X(132).
000700*--- FORMATO DE ENCABEZADO DEL REPORTE ----------------------------*
000800 01  RPT-ENCABEZADO  REDEFINES  REPORT-RECORD.
000900     05  RPTE-FILLER-1               PIC X(05)  VALUE SPACES.
001000     05  RPTE-PROGRAMA               PIC X(20).
001100     05  RPTE-FILLER-2               PIC X(05)  VALUE SPACES.
001200     05  RPTE-VERSION-LIT            PIC X(08)  VALUE 'VERSION '.
001300     05  RPTE-VERSION                PIC X(08).
001400     05  RPTE-FILLER-3               PIC X(05)  VALUE SPACES.
001500     05  RPTE-FECHA-LIT              PIC X(05)  VALUE 'FECHA'.
001600     05  RPTE-FECHA-EJEC             PIC X(10).
001700     05  FILLER                      PIC X(66)  VALUE SPACES.
001800*--- FORMATO DE LINEA DE DETALLE (COMPLETADOS/PENDIENTES/BUSQUEDA)-*
001900 01  RPT-DETALLE  REDEFINES  REPORT-RECORD.
002000     05  RPTD-ID                     PIC 9(09).
002100     05  FILLER                      PIC X(02)  VALUE SPACES.
002200     05  RPTD-TITULO                 PIC X(60).
002300     05  FILLER                      PIC X(02)  VALUE SPACES.
002400     05  RPTD-ESTADO                 PIC X(09).
002500     05  FILLER                      PIC X(02)  VALUE SPACES.
002600     05  RPTD-CREADO                 PIC X(19).
002700     05  FILLER                      PIC X(29)  VALUE SPACES.
002800*--- FORMATO DE LINEA DE ESTADISTICAS/TOTALES ---------------------*
002900 01  RPT-ESTADISTICA  REDEFINES  REPORT-RECORD.
003000     05  RPTS-ETIQUETA               PIC X(40).
003100     05  FILLER                      PIC X(02)  VALUE SPACES.
003200     05  RPTS-VALOR                  PIC ZZZ,ZZ9.
003300     05  FILLER                      PIC X(83)  VALUE SPACES.
