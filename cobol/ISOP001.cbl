000100*****************************************************************
000200*   * TDO2213 03/11/94 RVCH PROYECTO SISTEMA DE TAREAS (TDO)     *
000300*****************************************************************
000400*IDAPL*TDO
000500*OBJET************************************************************
000600*OBJET*** SUBRUTINA ANALIZARTRAMAISO8583                        **
000700*OBJET************************************************************
000800*=======================*
000900       IDENTIFICATION DIVISION.
001000*=======================*
001100       PROGRAM-ID. ISOP001.
001200       AUTHOR. R VILCA CH.
001300       INSTALLATION. TDO - CENTRO DE COMPUTO.
001400       DATE-WRITTEN. 03/11/94.
001500       DATE-COMPILED.
001600       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 03/11/94 RVCH TDO-0001 VERSION INICIAL. ANALIZA TRAMAS ISO 8583*
002100*               RECIBIDAS EN LA COMMAREA DE TAREAS (TDOB001).    *
002200* 17/11/94 RVCH TDO-0004 SE AGREGA VALIDACION DE FORMATO HEXA    *
002300*               MEDIANTE CLASE HEXADECIMAL DE SPECIAL-NAMES.     *
002400* 02/12/94 MQCS TDO-0009 SE CORRIGE CALCULO DE POSICION EN CAMPOS*
002500*               LLVAR/LLLVAR CUANDO LA LONGITUD VIENE EN CEROS.  *
002600* 14/01/95 RVCH TDO-0013 SE AGREGA TABLA DE CAMPOS TDOTCAMP Y LA *
002700*               BUSQUEDA TDOLCAMP EN REEMPLAZO DEL EVALUATE      *
002800*               ANTERIOR (DEMASIADO RIGIDO PARA MANTENER).       *
002900* 22/06/96 JLPZ TDO-0021 SE UNIFICA MENSAJE DE CAMPO INSUFICIENTE*
003000*               PARA TIPOS an/ans (PEDIDO DE AUDITORIA SISTEMAS).*
003100* 09/09/98 RVCH TDO-0030 REVISION Y2K - LAS FECHAS DE LA TRAMA SE*
003200*               MANEJAN COMO TEXTO, NO SE ENCONTRARON RIESGOS.   *
003300* 03/02/99 MQCS TDO-0031 CIERRE DEFINITIVO REVISION Y2K - SIN    *
003400*               CAMBIOS DE CODIGO, SOLO PRUEBAS DE REGRESION.    *
003500* 11/08/01 JLPZ TDO-0037 SE AGREGA PARRAFO DE FALLA INESPERADA   *
003600*               (ON SIZE ERROR) PEDIDO POR CONTROL DE CALIDAD.   *
003700* 19/03/03 RVCH TDO-0042 SE DOCUMENTA CASO DE REFERENCIA DE LA   *
003800*               CARTILLA DE PRUEBAS (TDOB003) EN ESTE PROGRAMA.  *
003900* 27/03/03 RVCH TDO-0044 SE AGREGA COPY TDOLCAMP AL              *
004000*               PARRAFO DE BUSQUEDA (FALTABA EL COPY; EL         *
004100*               PERFORM A TDOL-BUSCAR-CAMPO NO TENIA DONDE       *
004200*               SALTAR). DETECTADO EN REVISION DE CALIDAD.       *
004300*----------------------------------------------------------------*
004400*====================*
004500       ENVIRONMENT DIVISION.
004600*====================*
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS HEXADECIMAL   IS '0' THRU '9' 'A' THRU 'F'.
005100*=============*
005200       DATA DIVISION.
005300*=============*
005400       WORKING-STORAGE SECTION.
005500*=======================*
005600*--- AREA DE CONTADORES Y PUNTEROS (RUTINA ANALIZARTRAMA) -------*
005700       01  WK-CONTROL-GENERAL.
005800           02  WK-BLANCO               PIC X(01)  VALUE SPACES.
005900           02  WK-MSG-LEN              PIC 9(04)  COMP VALUE ZERO.
006000           02  WK-POS                  PIC 9(04)  COMP VALUE ZERO.
006100           02  WK-REM                  PIC S9(04) COMP VALUE ZERO.
006200           02  WK-REM2                 PIC S9(04) COMP VALUE ZERO.
006300           02  WK-IX-IN                PIC 9(04)  COMP VALUE ZERO.
006400           02  WK-IX                   PIC 9(04)  COMP VALUE ZERO.
006500           02  WK-IX2                  PIC 9(02)  COMP VALUE ZERO.
006600           02  WK-BIT-IX               PIC 9(02)  COMP VALUE ZERO.
006700           02  WK-BIT-OFFSET           PIC 9(03)  COMP VALUE ZERO.
006800           02  WK-HEXBIN-IX            PIC 9(02)  COMP VALUE ZERO.
006900           02  WK-OUT-PTR              PIC 9(04)  COMP VALUE ZERO.
007000           02  WK-DV-PTR               PIC 9(04)  COMP VALUE ZERO.
007100           02  WK-DE-VALOR-LEN         PIC 9(03)  COMP VALUE ZERO.
007200           02  WK-L-START              PIC 9(01)  COMP VALUE ZERO.
007300           02  WK-L-TXT-LEN            PIC 9(01)  COMP VALUE ZERO.
007400           02  WK-FIJO-LEN             PIC 9(03)  COMP VALUE ZERO.
007500           02  WK-LL-NUM               PIC 9(02)  COMP VALUE ZERO.
007600           02  WK-LLL-NUM              PIC 9(03)  COMP VALUE ZERO.
007700           02  WK-L-VALOR              PIC 9(03)  COMP VALUE ZERO.
007800           02  WK-POS-DATO             PIC 9(04)  COMP VALUE ZERO.
007900           02  FILLER                  PIC X(08)  VALUE SPACES.
008000*--- SWITCHES DE LA RUTINA --------------------------------------*
008100       01  WK-SWITCHES.
008200           02  WK-SW-HEX-OK            PIC X(01)  VALUE 'S'.
008300           02  WK-SW-STOP              PIC X(01)  VALUE 'N'.
008400           02  WK-SW-DE-ERROR          PIC X(01)  VALUE 'N'.
008500           02  WK-SW-FALLA-GENERAL     PIC X(01)  VALUE 'N'.
008600           02  FILLER                  PIC X(04)  VALUE SPACES.
008700*--- TRAMA DE TRABAJO (SIN BLANCOS, EN MAYUSCULAS) --------------*
008800       01  WK-MSG                      PIC X(1000) VALUE SPACES.
008900       01  WK-OUT-MSG                  PIC X(2000) VALUE SPACES.
009000*--- CAMPOS FIJOS DE CABECERA DE LA TRAMA -----------------------*
009100       01  WK-MTI                      PIC X(04)  VALUE SPACES.
009200       01  WK-BITMAP-HEX               PIC X(16)  VALUE SPACES.
009300       01  WK-BITMAP-BITS              PIC X(64)  VALUE SPACES.
009400*--- VISTA POR BIT DEL BITMAP - 64 POSICIONES, SIN HOLGURA ------*
009500       01  WK-BITMAP-TABLA  REDEFINES  WK-BITMAP-BITS.
009600           02  WK-BIT-VALOR  OCCURS  64  TIMES     PIC X(01).
009700       01  WK-HEX-BUSCADO              PIC X(01)  VALUE SPACE.
009800       01  WK-DE-NUM-9                 PIC 9(03)  VALUE ZERO.
009900*--- CAMPOS DE TRABAJO DE LOS TIPOS LLVAR/LLLVAR/FIJO -----------*
010000       01  WK-LL-TXT                   PIC X(02)  VALUE SPACES.
010100       01  WK-LLL-TXT                  PIC X(03)  VALUE SPACES.
010200       01  WK-FIJO-TIPO                PIC X(06)  VALUE SPACES.
010300       01  WK-DE-VALOR                 PIC X(999) VALUE SPACES.
010400*--- DESGLOSE DEL EDITADO DE LONGITUD (MENSAJE "NEED L CHARS") --*
010500       01  WK-L-EDIT                   PIC ZZ9.
010600       01  WK-L-EDIT-BRK  REDEFINES  WK-L-EDIT.
010700           02  WK-L-C1                 PIC X(01).
010800           02  WK-L-C2                 PIC X(01).
010900           02  WK-L-C3                 PIC X(01).
011000       01  WK-L-TXT                    PIC X(03)  VALUE SPACES.
011100*--- TABLA DE CONVERSION HEXA A BINARIO (4 BITS POR DIGITO) -----*
011200       01  WK-TABLA-HEXBIN.
011300           02  FILLER                  PIC X(05)  VALUE '00000'.
011400           02  FILLER                  PIC X(05)  VALUE '10001'.
011500           02  FILLER                  PIC X(05)  VALUE '20010'.
011600           02  FILLER                  PIC X(05)  VALUE '30011'.
011700           02  FILLER                  PIC X(05)  VALUE '40100'.
011800           02  FILLER                  PIC X(05)  VALUE '50101'.
011900           02  FILLER                  PIC X(05)  VALUE '60110'.
012000           02  FILLER                  PIC X(05)  VALUE '70111'.
012100           02  FILLER                  PIC X(05)  VALUE '81000'.
012200           02  FILLER                  PIC X(05)  VALUE '91001'.
012300           02  FILLER                  PIC X(05)  VALUE 'A1010'.
012400           02  FILLER                  PIC X(05)  VALUE 'B1011'.
012500           02  FILLER                  PIC X(05)  VALUE 'C1100'.
012600           02  FILLER                  PIC X(05)  VALUE 'D1101'.
012700           02  FILLER                  PIC X(05)  VALUE 'E1110'.
012800           02  FILLER                  PIC X(05)  VALUE 'F1111'.
012900*--- REESTRUCTURA P/BUSQUEDA-5 BYTES, SIN HOLGURA --------------*
013000       01  FILLER  REDEFINES  WK-TABLA-HEXBIN.
013100           02  WK-HEXBIN-ENTRY  OCCURS  16  TIMES.
013200               04  WK-HEXBIN-DIGIT     PIC X(01).
013300               04  WK-HEXBIN-BITS      PIC X(04).
013400*--- CAMPOS DE TRABAJO PARA LA BUSQUEDA TDOLCAMP ----------------*
013500       01  WX-CAMPO-BUSCADO            PIC 9(03)  VALUE ZERO.
013600       01  WX-SW-FOUND-CAMPO           PIC X(01)  VALUE 'N'.
013700*--- TABLA DE CAMPOS ISO 8583 (BUSCAR-CAMPO / TDOLCAMP) ---------*
013800           COPY TDOTCAMP.
013900*---------------*
014000       LINKAGE SECTION.
014100*---------------*
014200       01  LK-ISO-ENTRADA              PIC X(1000).
014300       01  LK-ISO-SALIDA               PIC X(2000).
014400*------------------*
014500       PROCEDURE DIVISION USING LK-ISO-ENTRADA LK-ISO-SALIDA.
014600*------------------*
014700           PERFORM  1000-INICIAR-RUTINA.
014800           PERFORM  2000-ANALIZAR-TRAMA  THRU  2000-EXIT.
014900           PERFORM  9000-TERMINAR-RUTINA.
015000*--------------*
015100       1000-INICIAR-RUTINA.
015200*--------------*
015300           MOVE  SPACES                TO  WK-MSG.
015400           MOVE  ZERO                  TO  WK-MSG-LEN.
015500           MOVE  SPACES                TO  WK-OUT-MSG.
015600           MOVE  SPACES                TO  LK-ISO-SALIDA.
015700           MOVE  'S'                   TO  WK-SW-HEX-OK.
015800           MOVE  'N'                   TO  WK-SW-STOP.
015900           MOVE  'N'                   TO  WK-SW-DE-ERROR.
016000           MOVE  'N'                   TO  WK-SW-FALLA-GENERAL.
016100*--------------------------*
016200       2000-ANALIZAR-TRAMA.
016300*--------------------------*
016400*    PASO 1/2 - QUITAR BLANCOS Y PASAR A MAYUSCULAS -------------*
016500           PERFORM  2010-QUITAR-BLANCOS  THRU  2010-EXIT.
016600           IF  WK-MSG-LEN > 0
016700               INSPECT  WK-MSG (1:WK-MSG-LEN)
016800                        CONVERTING 'abcdef' TO 'ABCDEF'
016900           END-IF.
017000           IF  WK-MSG-LEN = 0
017100               MOVE  1                 TO  WK-OUT-PTR
017200               STRING  'ERROR: Empty ISO 8583 message'
017300                       DELIMITED BY SIZE  INTO  WK-OUT-MSG
017400                       POINTER  WK-OUT-PTR
017500               GO TO  2000-EXIT
017600           END-IF.
017700*    PASO 3 - VALIDAR FORMATO HEXADECIMAL -----------------------*
017800           PERFORM  2020-VALIDAR-HEX  THRU  2020-EXIT.
017900           IF  WK-SW-HEX-OK = 'N'
018000               MOVE  1                 TO  WK-OUT-PTR
018100               STRING  'ERROR: Invalid hex format. '
018200                       'Only 0-9 and A-F characters allowed'
018300                       DELIMITED BY SIZE  INTO  WK-OUT-MSG
018400                       POINTER  WK-OUT-PTR
018500               GO TO  2000-EXIT
018600           END-IF.
018700*    PASO 4 - VALIDAR LONGITUD MINIMA ---------------------------*
018800           IF  WK-MSG-LEN < 20
018900               MOVE  1                 TO  WK-OUT-PTR
019000               STRING  'ERROR: Message too short. '
019100                       'Minimum 20 hex characters required'
019200                       DELIMITED BY SIZE  INTO  WK-OUT-MSG
019300                       POINTER  WK-OUT-PTR
019400               GO TO  2000-EXIT
019500           END-IF.
019600*    PASO 5/6 - MTI Y BITMAP PRIMARIO ---------------------------*
019700           MOVE  WK-MSG (1:4)          TO  WK-MTI.
019800           MOVE  WK-MSG (5:16)         TO  WK-BITMAP-HEX.
019900           PERFORM  2100-EXPANDIR-BITMAP  THRU  2100-EXIT.
020000           IF  WK-SW-FALLA-GENERAL = 'S'
020100               GO TO  2000-EXIT
020200           END-IF.
020300           MOVE  1                     TO  WK-OUT-PTR.
020400           STRING  'MTI: '  WK-MTI  ', Bitmap: '  WK-BITMAP-HEX
020500                   DELIMITED BY SIZE  INTO  WK-OUT-MSG
020600                   POINTER  WK-OUT-PTR.
020700*    PASO 7/8/9 - RECORRER BITS 2-64 Y ARMAR LOS DATA ELEMENTS --*
020800           MOVE  21                    TO  WK-POS.
020900           MOVE  2                     TO  WK-BIT-IX.
021000           PERFORM  2200-BUSCAR-CAMPO  THRU  2200-EXIT.
021100*--------------*
021200       2000-EXIT.
021300           EXIT.
021400*--------------------*
021500       2010-QUITAR-BLANCOS.
021600*--------------------*
021700           MOVE  ZERO                  TO  WK-MSG-LEN.
021800           MOVE  SPACES                TO  WK-MSG.
021900           MOVE  ZERO                  TO  WK-IX-IN.
022000       2010-QUITAR-BLANCOS-010.
022100           ADD   1                     TO  WK-IX-IN.
022200           IF  WK-IX-IN > 1000
022300               GO TO  2010-EXIT
022400           END-IF.
022500           IF  LK-ISO-ENTRADA (WK-IX-IN:1) = SPACE
022600               GO TO  2010-QUITAR-BLANCOS-010
022700           END-IF.
022800           ADD   1                     TO  WK-MSG-LEN.
022900           MOVE  LK-ISO-ENTRADA (WK-IX-IN:1)
023000                                        TO  WK-MSG (WK-MSG-LEN:1).
023100           GO TO  2010-QUITAR-BLANCOS-010.
023200       2010-EXIT.
023300           EXIT.
023400*-----------------*
023500       2020-VALIDAR-HEX.
023600*-----------------*
023700           MOVE  'S'                   TO  WK-SW-HEX-OK.
023800           MOVE  ZERO                  TO  WK-IX.
023900       2020-VALIDAR-HEX-010.
024000           ADD   1                     TO  WK-IX.
024100           IF  WK-IX > WK-MSG-LEN
024200               GO TO  2020-EXIT
024300           END-IF.
024400           IF  WK-MSG (WK-IX:1)  IS HEXADECIMAL
024500               GO TO  2020-VALIDAR-HEX-010
024600           END-IF.
024700           MOVE  'N'                   TO  WK-SW-HEX-OK.
024800       2020-EXIT.
024900           EXIT.
025000*----------------------*
025100       2100-EXPANDIR-BITMAP.
025200*----------------------*
025300*    CADA DIGITO HEXA DEL BITMAP SE BUSCA EN WK-TABLA-HEXBIN Y   *
025400*    SUS 4 BITS SE COPIAN A WK-BITMAP-BITS (MSB PRIMERO).        *
025500           MOVE  SPACES                TO  WK-BITMAP-BITS.
025600           MOVE  ZERO                  TO  WK-IX2.
025700       2100-EXPANDIR-BITMAP-010.
025800           ADD   1                     TO  WK-IX2.
025900           IF  WK-IX2 > 16
026000               GO TO  2100-EXIT
026100           END-IF.
026200           MOVE  WK-BITMAP-HEX (WK-IX2:1)   TO  WK-HEX-BUSCADO.
026300           PERFORM  2110-BUSCAR-HEXBIN  THRU  2110-EXIT.
026400           COMPUTE  WK-BIT-OFFSET = ((WK-IX2 - 1) * 4) + 1
026500               ON SIZE ERROR
026600                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
026700                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
026800                   GO TO  2100-EXIT
026900           END-COMPUTE.
027000           MOVE  WK-HEXBIN-BITS (WK-HEXBIN-IX)
027100                   TO  WK-BITMAP-BITS (WK-BIT-OFFSET:4).
027200           GO TO  2100-EXPANDIR-BITMAP-010.
027300       2100-EXIT.
027400           EXIT.
027500*---------------------*
027600       2110-BUSCAR-HEXBIN.
027700*---------------------*
027800           MOVE  ZERO                  TO  WK-HEXBIN-IX.
027900       2110-BUSCAR-HEXBIN-010.
028000           ADD   1                     TO  WK-HEXBIN-IX.
028100           IF  WK-HEXBIN-IX > 16
028200               GO TO  2110-EXIT
028300           END-IF.
028400           IF  WK-HEXBIN-DIGIT (WK-HEXBIN-IX) = WK-HEX-BUSCADO
028500               GO TO  2110-EXIT
028600           END-IF.
028700           GO TO  2110-BUSCAR-HEXBIN-010.
028800       2110-EXIT.
028900           EXIT.
029000*-------------------*
029100       2200-BUSCAR-CAMPO.
029200*-------------------*
029300*    RECORRE LOS BITS 2 AL 64 (BIT = NUMERO DE DATA ELEMENT).    *
029400*    LOS CAMPOS AUSENTES DE LA TABLA TDOTCAMP SE SALTAN SIN      *
029500*    CONSUMIR POSICION, TAL COMO LO EXIGE LA CARTILLA TDO-0013.  *
029600           IF  WK-BIT-IX > 64
029700               GO TO  2200-EXIT
029800           END-IF.
029900           IF  WK-SW-STOP = 'S'
030000               GO TO  2200-EXIT
030100           END-IF.
030200           IF  WK-BIT-VALOR (WK-BIT-IX) NOT = '1'
030300               ADD  1                  TO  WK-BIT-IX
030400               GO TO  2200-BUSCAR-CAMPO
030500           END-IF.
030600           MOVE  WK-BIT-IX             TO  WX-CAMPO-BUSCADO.
030700           PERFORM  TDOL-BUSCAR-CAMPO
030800                   THRU  TDOL-BUSCAR-CAMPO-EXIT.
030900           IF  WX-SW-FOUND-CAMPO = 'N'
031000               ADD  1                  TO  WK-BIT-IX
031100               GO TO  2200-BUSCAR-CAMPO
031200           END-IF.
031300           MOVE  WK-BIT-IX             TO  WK-DE-NUM-9.
031400           IF  WK-POS > WK-MSG-LEN
031500               MOVE  1                 TO  WK-DV-PTR
031600               STRING  ', DE'  WK-DE-NUM-9
031700                       ': ERROR - Insufficient data'
031800                       DELIMITED BY SIZE  INTO  WK-OUT-MSG
031900                       POINTER  WK-OUT-PTR
032000               MOVE  'S'               TO  WK-SW-STOP
032100               GO TO  2200-EXIT
032200           END-IF.
032300           EVALUATE  FLD-TYPE (TDOT-IX)
032400               WHEN  'LLVAR '
032500                     PERFORM  2300-TRATAR-LLVAR   THRU  2300-EXIT
032600               WHEN  'LLLVAR'
032700                     PERFORM  2400-TRATAR-LLLVAR  THRU  2400-EXIT
032800               WHEN  OTHER
032900                     MOVE  FLD-MAXLEN (TDOT-IX)   TO  WK-FIJO-LEN
033000                     MOVE  FLD-TYPE   (TDOT-IX)   TO  WK-FIJO-TIPO
033100                     PERFORM  2500-TRATAR-FIJO    THRU  2500-EXIT
033200           END-EVALUATE.
033300           IF  WK-SW-FALLA-GENERAL = 'S'
033400               GO TO  2200-EXIT
033500           END-IF.
033600           STRING  ', DE'  WK-DE-NUM-9  ': '
033700                   WK-DE-VALOR (1:WK-DE-VALOR-LEN)
033800                   DELIMITED BY SIZE  INTO  WK-OUT-MSG
033900                   POINTER  WK-OUT-PTR.
034000           IF  WK-SW-DE-ERROR = 'S'
034100               MOVE  'S'               TO  WK-SW-STOP
034200               GO TO  2200-EXIT
034300           END-IF.
034400           ADD  1                      TO  WK-BIT-IX.
034500           GO TO  2200-BUSCAR-CAMPO.
034600       2200-EXIT.
034700           EXIT.
034800*--------------------*
034900       2300-TRATAR-LLVAR.
035000*--------------------*
035100           MOVE  'N'                   TO  WK-SW-DE-ERROR.
035200           COMPUTE  WK-REM = WK-MSG-LEN - WK-POS + 1.
035300           IF  WK-REM < 2
035400               MOVE  1                 TO  WK-DV-PTR
035500               STRING  'ERROR - Insufficient data for LLVAR '
035600                       'length'
035700                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
035800                       POINTER  WK-DV-PTR
035900               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
036000               MOVE  'S'               TO  WK-SW-DE-ERROR
036100               GO TO  2300-EXIT
036200           END-IF.
036300           MOVE  WK-MSG (WK-POS:2)     TO  WK-LL-TXT.
036400           IF  WK-LL-TXT NOT NUMERIC
036500               MOVE  1                 TO  WK-DV-PTR
036600               STRING  'ERROR - Invalid LLVAR length format: '
036700                       WK-LL-TXT
036800                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
036900                       POINTER  WK-DV-PTR
037000               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
037100               MOVE  'S'               TO  WK-SW-DE-ERROR
037200               GO TO  2300-EXIT
037300           END-IF.
037400           MOVE  WK-LL-TXT             TO  WK-LL-NUM.
037500           COMPUTE  WK-POS-DATO = WK-POS + 2
037600               ON SIZE ERROR
037700                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
037800                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
037900                   GO TO  2300-EXIT
038000           END-COMPUTE.
038100           COMPUTE  WK-REM2 = WK-MSG-LEN - WK-POS-DATO + 1.
038200           IF  WK-REM2 < WK-LL-NUM
038300               MOVE  WK-LL-NUM         TO  WK-L-VALOR
038400               PERFORM  2295-FORMATEAR-L  THRU  2295-EXIT
038500               MOVE  1                 TO  WK-DV-PTR
038600               STRING  'ERROR - Insufficient data for LLVAR '
038700                       'content (need '
038800                       WK-L-TXT (1:WK-L-TXT-LEN)  ' chars)'
038900                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
039000                       POINTER  WK-DV-PTR
039100               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
039200               MOVE  'S'               TO  WK-SW-DE-ERROR
039300               GO TO  2300-EXIT
039400           END-IF.
039500           MOVE  SPACES                TO  WK-DE-VALOR.
039600           MOVE  WK-MSG (WK-POS-DATO:WK-LL-NUM)
039700                   TO  WK-DE-VALOR (1:WK-LL-NUM).
039800           MOVE  WK-LL-NUM             TO  WK-DE-VALOR-LEN.
039900           COMPUTE  WK-POS = WK-POS-DATO + WK-LL-NUM
040000               ON SIZE ERROR
040100                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
040200                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
040300           END-COMPUTE.
040400       2300-EXIT.
040500           EXIT.
040600*---------------------*
040700       2400-TRATAR-LLLVAR.
040800*---------------------*
040900           MOVE  'N'                   TO  WK-SW-DE-ERROR.
041000           COMPUTE  WK-REM = WK-MSG-LEN - WK-POS + 1.
041100           IF  WK-REM < 3
041200               MOVE  1                 TO  WK-DV-PTR
041300               STRING  'ERROR - Insufficient data for LLLVAR '
041400                       'length'
041500                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
041600                       POINTER  WK-DV-PTR
041700               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
041800               MOVE  'S'               TO  WK-SW-DE-ERROR
041900               GO TO  2400-EXIT
042000           END-IF.
042100           MOVE  WK-MSG (WK-POS:3)     TO  WK-LLL-TXT.
042200           IF  WK-LLL-TXT NOT NUMERIC
042300               MOVE  1                 TO  WK-DV-PTR
042400               STRING  'ERROR - Invalid LLLVAR length format: '
042500                       WK-LLL-TXT
042600                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
042700                       POINTER  WK-DV-PTR
042800               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
042900               MOVE  'S'               TO  WK-SW-DE-ERROR
043000               GO TO  2400-EXIT
043100           END-IF.
043200           MOVE  WK-LLL-TXT            TO  WK-LLL-NUM.
043300           COMPUTE  WK-POS-DATO = WK-POS + 3
043400               ON SIZE ERROR
043500                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
043600                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
043700                   GO TO  2400-EXIT
043800           END-COMPUTE.
043900           COMPUTE  WK-REM2 = WK-MSG-LEN - WK-POS-DATO + 1.
044000           IF  WK-REM2 < WK-LLL-NUM
044100               MOVE  WK-LLL-NUM        TO  WK-L-VALOR
044200               PERFORM  2295-FORMATEAR-L  THRU  2295-EXIT
044300               MOVE  1                 TO  WK-DV-PTR
044400               STRING  'ERROR - Insufficient data for LLLVAR '
044500                       'content (need '
044600                       WK-L-TXT (1:WK-L-TXT-LEN)  ' chars)'
044700                       DELIMITED BY SIZE  INTO  WK-DE-VALOR
044800                       POINTER  WK-DV-PTR
044900               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
045000               MOVE  'S'               TO  WK-SW-DE-ERROR
045100               GO TO  2400-EXIT
045200           END-IF.
045300           MOVE  SPACES                TO  WK-DE-VALOR.
045400           MOVE  WK-MSG (WK-POS-DATO:WK-LLL-NUM)
045500                   TO  WK-DE-VALOR (1:WK-LLL-NUM).
045600           MOVE  WK-LLL-NUM            TO  WK-DE-VALOR-LEN.
045700           COMPUTE  WK-POS = WK-POS-DATO + WK-LLL-NUM
045800               ON SIZE ERROR
045900                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
046000                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
046100           END-COMPUTE.
046200       2400-EXIT.
046300           EXIT.
046400*-------------------*
046500       2500-TRATAR-FIJO.
046600*-------------------*
046700*    CAMPOS TIPO n / an / ans - LONGITUD FIJA, VALOR TEXTUAL.    *
046800           MOVE  'N'                   TO  WK-SW-DE-ERROR.
046900           COMPUTE  WK-REM = WK-MSG-LEN - WK-POS + 1.
047000           IF  WK-REM < WK-FIJO-LEN
047100               MOVE  1                 TO  WK-DV-PTR
047200               IF  WK-FIJO-TIPO = 'n     '
047300                   STRING  'ERROR - Insufficient data for '
047400                           'numeric field'
047500                           DELIMITED BY SIZE  INTO  WK-DE-VALOR
047600                           POINTER  WK-DV-PTR
047700               ELSE
047800                   STRING  'ERROR - Insufficient data for '
047900                           'ans field'
048000                           DELIMITED BY SIZE  INTO  WK-DE-VALOR
048100                           POINTER  WK-DV-PTR
048200               END-IF
048300               COMPUTE  WK-DE-VALOR-LEN = WK-DV-PTR - 1
048400               MOVE  'S'               TO  WK-SW-DE-ERROR
048500               GO TO  2500-EXIT
048600           END-IF.
048700           MOVE  SPACES                TO  WK-DE-VALOR.
048800           MOVE  WK-MSG (WK-POS:WK-FIJO-LEN)
048900                   TO  WK-DE-VALOR (1:WK-FIJO-LEN).
049000           MOVE  WK-FIJO-LEN           TO  WK-DE-VALOR-LEN.
049100           COMPUTE  WK-POS = WK-POS + WK-FIJO-LEN
049200               ON SIZE ERROR
049300                   PERFORM  2900-ERROR-INESPERADO  THRU  2900-EXIT
049400                   MOVE 'S'            TO  WK-SW-FALLA-GENERAL
049500           END-COMPUTE.
049600       2500-EXIT.
049700           EXIT.
049800*----------------------*
049900       2295-FORMATEAR-L.
050000*----------------------*
050100*    QUITA CEROS/BLANCOS DE ENCABEZADO DEL EDITADO ZZ9 PARA QUE  *
050200*    EL MENSAJE "NEED L CHARS" MUESTRE LA LONGITUD SIN RELLENO.  *
050300           MOVE  WK-L-VALOR            TO  WK-L-EDIT.
050400           IF  WK-L-C1 = SPACE
050500               IF  WK-L-C2 = SPACE
050600                   MOVE  3             TO  WK-L-START
050700               ELSE
050800                   MOVE  2             TO  WK-L-START
050900               END-IF
051000           ELSE
051100               MOVE  1                 TO  WK-L-START
051200           END-IF.
051300           MOVE  SPACES                TO  WK-L-TXT.
051400           MOVE  WK-L-EDIT (WK-L-START:)  TO  WK-L-TXT.
051500           COMPUTE  WK-L-TXT-LEN = 4 - WK-L-START.
051600       2295-EXIT.
051700           EXIT.
051800*-------------------------*
051900       2900-ERROR-INESPERADO.
052000*-------------------------*
052100*    RED DE SEGURIDAD ANALOGA AL CATCH GENERAL DE LA CARTILLA    *
052200*    TDO-0037 - CUALQUIER DESBORDE ARITMETICO EN EL CALCULO DE   *
052300*    POSICION DESCARTA LO ARMADO Y DEVUELVE UN ERROR GENERICO.   *
052400           MOVE  1                     TO  WK-OUT-PTR.
052500           STRING  'ERROR: Failed to parse ISO 8583 message - '
052600                   'position calculation overflow'
052700                   DELIMITED BY SIZE  INTO  WK-OUT-MSG
052800                   POINTER  WK-OUT-PTR.
052900       2900-EXIT.
053000           EXIT.
053100*----------------------------------------------------------------*
053200*    BUSQUEDA DEL CAMPO EN TDOTCAMP (INVOCADA DESDE 2200 VIA      *
053300*    PERFORM ... THRU); RUTINA TRAIDA POR COPY, IGUAL QUE TDOTCAMP*
053400*    SE TRAE EN WORKING-STORAGE.                                  *
053500*----------------------------------------------------------------*
053600           COPY TDOLCAMP.
053700*---------------*
053800       9000-TERMINAR-RUTINA.
053900*---------------*
054000           MOVE  WK-OUT-MSG            TO  LK-ISO-SALIDA.
054100           EXIT PROGRAM.
